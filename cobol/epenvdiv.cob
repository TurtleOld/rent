000100* ***************************************************
000200* *                                                 *
000300* *     Common Environment / Special-Names Block    *
000400* *      For The EP (EPD Utility Billing) Suite     *
000500* *                                                 *
000600* ***************************************************
000700* Shared by all EP0nn programs - keeps the printer
000800* and national character-class names in one place
000900* so a site change is one copybook fix instead of
001000* N program fixes, same idea as ACAS envdiv.cob.
001100*
001200* 09/01/26 vbc - Created for EP suite go-live.
001300* 14/02/26 vbc - Added EP-CYRILLIC-CAP class for the
001400*                R4 name-cleaning test (CP1251 single
001500*                byte data, capitals X"C0" thru X"DF").
001600*
001700     source-computer.  IBM-370.
001800     object-computer.  IBM-370.
001900     special-names.
002000         c01 is TOP-OF-FORM
002100         class EP-CYRILLIC-CAP is X"C0" thru X"DF"
002200         switch 1 is EP-TEST-SWITCH
002300             on status is EP-TEST-MODE
002400             off status is EP-PRODUCTION-MODE.
