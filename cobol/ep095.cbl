000100* ***************************************************************
000200* *                                                             *
000300* *           E P 0 9 5   -   NUMERIC TOKEN CLEAN-UP            *
000400* *                                                             *
000500* ***************************************************************
000600 identification          division.
000700 program-id.              ep095.
000800 author.                  V Sarkisova.
000900 installation.            Gorsvet EPD Bureau.
001000 date-written.            09/01/26.
001100 date-compiled.
001200 security.                Gorsvet EPD Bureau - Internal Use Only.
001300*
001400* Remarks.
001500*     Strips thousands-grouping spaces, converts a comma decimal
001600*     point to a true point and returns a signed numeric value
001700*     scaled to Ep95-Decimals meaningful fraction digits - see
001800*     Rule R6 of the EPD conversion specification.  Called from
001900*     EP010 (document service lines) and EP020 (legacy rent
002000*     table rows) so that both callers clean numbers the one
002100*     and only way.
002200*
002300* Change Log.
002400*     09/01/26 vbc  Req 4471  - Created.
002500*     23/01/26 vbc  Req 4471  - Blank-token case now sets
002600*                                Ep95-Token-Is-Blank instead of
002700*                                abending on the zero-length
002800*                                UNSTRING (EP020 test run).
002900*     04/02/26 msv  Req 4502  - Fraction truncated to caller's
003000*                                Ep95-Decimals instead of always
003100*                                keeping all 5 scan positions.
003200*     24/02/26 vbc  Req 4532  - Digit-position scratch vars moved to
003300*                                77-levels, same as maps09's A/Y/Z
003400*                                check-digit work fields - added
003500*                                Prog-Name 77-level as well.
003600*
003700 environment              division.
003800 copy  "epenvdiv.cob".
003900 input-output             section.
004000 data                     division.
004100 working-storage section.
004200 77  Prog-Name                pic x(17)  value "ep095 (1.0.00)".
004300 01  WS095-Work.
004400     03  WS-Piece-1           pic x(16).
004500     03  WS-Piece-2           pic x(16).
004600     03  WS-Piece-3           pic x(16).
004700     03  WS-Piece-4           pic x(16).
004800     03  WS-Clean-Token       pic x(16).
004900     03  WS-Clean-Chars  redefines  WS-Clean-Token.
005000         05  WS-Cln-Char          pic x  occurs 16 indexed by WS-Cln-Ix.
005100*    1st redefine - lets Main test the sign character the same
005200*      table-scan way maps09 tests its check-digit alphabet.
005300     03  WS-Sign-Text         pic x  value "+".
005400     03  WS-Magnitude         pic x(16)  value spaces.
005500     03  WS-Integer-Num-Text  pic x(11)  value zeros.
005600     03  WS-Integer-Num  redefines  WS-Integer-Num-Text
005700                                  pic 9(11).
005800*    2nd redefine - the zero-filled text built below is
005900*      reinterpreted here as a straight numeric, no extra MOVE.
006000     03  WS-Fraction-Num-Text pic x(05)  value zeros.
006100     03  WS-Fraction-Num  redefines  WS-Fraction-Num-Text
006200                                  pic 9(05).
006300*    3rd redefine - same trick for the fraction half of the
006400*      value, always scaled to 5 decimal places internally.
006500     03  filler               pic x(04).
006600*    Digit-position scratch vars below are 77-levels, the same
006700*      way maps09 carries its A/Y/Z check-digit arithmetic.
006800 77  WS-Scan-Start             pic 9(02)  comp  value 1.
006900 77  WS-Token-Size             pic 9(02)  comp  value zero.
007000 77  WS-Int-Len                pic 9(02)  comp  value zero.
007100 77  WS-Frac-Len               pic 9(02)  comp  value zero.
007200 77  WS-Frac-Keep              pic 9(02)  comp  value zero.
007300 linkage section.
007400 copy  "wsep95.cob".
007500*
007600 procedure division  using  ep95-parameters.
007700*
007800 Main.
007900     move     ep95-token-in  to  WS-Piece-1.
008000     move     spaces         to  WS-Piece-2  WS-Piece-3  WS-Piece-4.
008100     move     spaces         to  WS-Clean-Token.
008200     unstring ep95-token-in  delimited by all space
008300              into  WS-Piece-1  WS-Piece-2  WS-Piece-3  WS-Piece-4.
008400     string   WS-Piece-1  delimited by space
008500              WS-Piece-2  delimited by space
008600              WS-Piece-3  delimited by space
008700              WS-Piece-4  delimited by space
008800              into  WS-Clean-Token.
008900     inspect  WS-Clean-Token  replacing  all  ","  by  ".".
009000     move     zero    to  ep95-value-out.
009100     move     "N"     to  ep95-valid.
009200     inspect  WS-Clean-Token  tallying  WS-Token-Size
009300              for characters before initial " ".
009400     if       WS-Token-Size = zero
009500              move     "N"  to  ep95-valid
009600              go to    Main-Exit.
009700*
009800     set      WS-Cln-Ix  to  1.
009900     if       WS-Cln-Char (WS-Cln-Ix) = "-"
010000              move  "-"  to  WS-Sign-Text
010100              move  2    to  WS-Scan-Start
010200     else
010300              move  "+"  to  WS-Sign-Text
010400              move  1    to  WS-Scan-Start.
010500*
010600     move     spaces  to  WS-Magnitude.
010700     move     WS-Clean-Token (WS-Scan-Start:)  to  WS-Magnitude.
010800     inspect  WS-Magnitude  tallying  WS-Int-Len
010900              for characters before initial ".".
011000     subtract WS-Scan-Start  from  WS-Token-Size  giving  WS-Frac-Len.
011100     add      1  to  WS-Frac-Len.
011200*    WS-Frac-Len now holds the significant length of WS-Magnitude.
011300*
011400     if       WS-Int-Len  not less than  WS-Frac-Len
011500              move  WS-Frac-Len  to  WS-Int-Len
011600              move  zero         to  WS-Frac-Len
011700     else
011800              subtract  WS-Int-Len  from  WS-Frac-Len  giving  WS-Frac-Len
011900              subtract  1  from  WS-Frac-Len.
012000*
012100     perform  Build-Integer  thru  Build-Integer-Exit.
012200     perform  Build-Fraction thru  Build-Fraction-Exit.
012300*
012400     compute  ep95-value-out rounded =
012500              WS-Integer-Num + (WS-Fraction-Num / 100000).
012600     if       WS-Sign-Text = "-"
012700              compute  ep95-value-out = ep95-value-out * -1.
012800     move     "Y"  to  ep95-valid.
012900*
013000 Main-Exit.
013100     exit program.
013200*
013300 Build-Integer.
013400     move     zeros  to  WS-Integer-Num-Text.
013500     if       WS-Int-Len > zero
013600              move  WS-Magnitude (1: WS-Int-Len)
013700                 to  WS-Integer-Num-Text (12 - WS-Int-Len: WS-Int-Len).
013800 Build-Integer-Exit.
013900     exit.
014000*
014100 Build-Fraction.
014200     move     zeros  to  WS-Fraction-Num-Text.
014300     if       WS-Frac-Len = zero
014400              go to  Build-Fraction-Exit.
014500     move     ep95-decimals  to  WS-Frac-Keep.
014600     if       WS-Frac-Keep = zero  or  WS-Frac-Keep > 5
014700              move  5  to  WS-Frac-Keep.
014800     if       WS-Frac-Len < WS-Frac-Keep
014900              move  WS-Frac-Len  to  WS-Frac-Keep.
015000     move     WS-Magnitude (WS-Int-Len + 2: WS-Frac-Keep)
015100                 to  WS-Fraction-Num-Text (1: WS-Frac-Keep).
015200 Build-Fraction-Exit.
015300     exit.
