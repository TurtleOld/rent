000100* *******************************************
000200* *                                         *
000300* *  Record Definition For Legacy Rent      *
000400* *        Service Info File                *
000500* *     Keyed by Rsi-Account + Rsi-Svc-Date *
000600* *******************************************
000700* File size approx 165 bytes.
000800*
000900* This file replaces the old RENT system's own service
001000*   table - one row per account/period/service-type once
001100*   it has passed the R8 whitelist test in EP020.
001200*
001300* 09/01/26 vbc - Created.
001400* 16/01/26 vbc - Rsi-Recalc added - legacy rows before the
001500*                6th column was added to the source feed
001600*                carry zero here (see R8 note 3 in EP020).
001700*
001800     01  RENT-Service-Record.
001900         03  RSI-Account             pic x(20).
002000* Legacy personal account identifier.
002100         03  RSI-Svc-Date            pic x(10).
002200* First day of the billing month, "YYYY-MM-DD".
002300         03  RSI-Date-Parts redefines RSI-Svc-Date.
002400             05  RSI-Svc-Year        pic x(4).
002500             05  filler              pic x.
002600             05  RSI-Svc-Month       pic xx.
002700             05  filler              pic x.
002800             05  RSI-Svc-Day         pic xx.
002900* Split view used by EP030 to bucket and compare months
003000*   without unstringing the date afresh on every record.
003100         03  RSI-Type-Service        pic x(40).
003200* Service type - must be on the R8 whitelist to get here.
003300         03  RSI-Scope               pic s9(10)v9(5)  comp-3.
003400* Volume, 5 decimals.
003500         03  RSI-Units               pic x(20).
003600* Unit text.
003700         03  RSI-Tariff              pic s9(10)v9(5)  comp-3.
003800* Tariff, 5 decimals.
003900         03  RSI-Accrued             pic s9(10)v9(5)  comp-3.
004000* Accrued amount.
004100         03  RSI-Recalc              pic s9(10)v9(5)  comp-3.
004200* Recalculation amount - zero if the source row had no such
004300*   column (fewer than 7 populated columns - see R8 note 3).
004400         03  RSI-Total               pic s9(10)v9(5)  comp-3.
004500* Line total - always the last populated column of the row.
004600         03  filler                  pic x(05).
004700* 22/02/26 vbc - Scope/Tariff/Accrued/Recalc/Total packed
004800*                comp-3 to match the shop's house style.
