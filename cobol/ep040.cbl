000100* ***************************************************************
000200* *                                                             *
000300* *      E P 0 4 0   -   EPD BILLING STATISTICS SUMMARY         *
000400* *                                                             *
000500* ***************************************************************
000600 identification          division.
000700 program-id.              ep040.
000800 author.                  V Sarkisova.
000900 installation.            Gorsvet EPD Bureau.
001000 date-written.            14/01/26.
001100 date-compiled.
001200 security.                Gorsvet EPD Bureau - Internal Use Only.
001300*
001400* Remarks.
001500*     One run-end summary, three pieces -
001600*       - document/account counts and grand totals off EPDMAST,
001700*         with the distinct-account count taken the classic way,
001800*         sort the master on account number and break on change;
001900*       - the top 10 service types off SVCDETL by amount billed,
002000*         with the average line and the percentage of the grand
002100*         total it represents (Rule R11);
002200*       - the growth rate between the two most recent payment
002300*         periods seen on EPDMAST.
002400*     SVCDETL and the service-ranking table are small enough
002500*     (at most 50 distinct cleaned service names, see R4/R5 in
002600*     EP010) to rank in working storage with a bubble pass
002700*     rather than a second SORT.
002800*
002900*     Called modules.     None.
003000*
003100* Change Log.
003200*     14/01/26 vbc  Req 4474  - Created.
003300*     02/02/26 vbc  Req 4474  - Growth line now prints "NO PRIOR
003400*                                PERIOD" instead of a zero percent
003500*                                when EPDMAST only has one period
003600*                                loaded - was confusing on a first
003700*                                month's run.
003800*     20/02/26 msv  Req 4512  - Service table widened 30 to 50
003900*                                after the February file carried
004000*                                more distinct R5 names than the
004100*                                old table held.
004200*     22/02/26 msv  Req 4514  - Bureau audit found half of the
004300*                                R11 statistics Accounts asked for
004400*                                were never printed (average
004500*                                amount, service-charge count and
004600*                                average, total debt, total paid),
004700*                                the service table was summing
004800*                                Svc-Amount instead of the posted
004900*                                Svc-Line-Total, and the top-10
005000*                                percentage was taken against every
005100*                                service ever seen instead of just
005200*                                the 10 lines actually printed.
005300*                                All five fixed.
005400*     23/02/26 vbc  Req 4521  - Every accumulator and report-line
005500*                                money field packed comp-3, matching
005600*                                the shop's house style - the sort
005700*                                work record was re-packed to match
005800*                                wsepdmst.cob as well.
005900*     24/02/26 vbc  Req 4531  - Page heading was down to a bare date
006000*                                and a hardcoded title - restored
006100*                                the user/date/time line-1 and the
006200*                                Prog-Name line-2 the shop's other
006300*                                Report Writer programs carry; added
006400*                                the 77-level Prog-Name itself.
006500*
006600 environment              division.
006700 copy  "epenvdiv.cob".
006800 input-output             section.
006900 file-control.
007000     select   EPDMAST    assign        "EPDMAST"
007100                          organization  sequential
007200                          status        EM-Status.
007300     select   SVCDETL    assign        "SVCDETL"
007400                          organization  sequential
007500                          status        SV-Status.
007600     select   SORT-WORK-FILE
007700                          assign        "SRTWRK".
007800     select   STATRPT    assign        "STATRPT"
007900                          organization  line sequential
008000                          status        ST-Status.
008100 data                     division.
008200 file section.
008300 fd  EPDMAST.
008400 copy  "wsepdmst.cob".
008500*
008600 fd  SVCDETL.
008700 copy  "wsepdsvc.cob".
008800*
008900 sd  SORT-WORK-FILE.
009000 01  SRT2-Master-Record.
009100* Mirrors wsepdmst.cob field for field - separate names because
009200*   the SD and the FD cannot share data-names in one program.
009300     03  SRT2-Doc-Id              pic 9(6)      comp.
009400     03  SRT2-Full-Name           pic x(40).
009500     03  SRT2-Address             pic x(60).
009600     03  SRT2-Account-Number      pic x(20).
009700     03  SRT2-Payment-Period      pic x(7).
009800     03  SRT2-Period-Parts  redefines  SRT2-Payment-Period.
009900         05  SRT2-Period-Month        pic xx.
010000         05  filler                   pic x.
010100         05  SRT2-Period-Year         pic x(4).
010200* 3rd redefine - same year/month split as the posted record's
010300*   own Period-Parts view, used to build the period-table key.
010400     03  SRT2-Due-Date             pic x(10).
010500     03  SRT2-Total-No-Ins         pic s9(8)v99  comp-3.
010600     03  SRT2-Total-With-Ins       pic s9(8)v99  comp-3.
010700     03  SRT2-Insurance-Amt        pic s9(8)v99  comp-3.
010800* 23/02/26 vbc - Packed comp-3 to mirror Epd-Total-No-Ins etc. in
010900*                wsepdmst.cob, now that record is itself packed.
011000     03  SRT2-Service-Count        pic 9(3)      comp.
011100     03  filler                    pic x(04).
011200*
011300 fd  STATRPT
011400     report is  Statistics-Report.
011500*
011600 working-storage section.
011700 77  Prog-Name                pic x(17)  value "ep040 (1.0.00)".
011800 01  WS040-Status.
011900     03  EM-Status                pic xx  value "00".
012000     03  SV-Status                pic xx  value "00".
012100     03  ST-Status                pic xx  value "00".
012200     03  filler                   pic x(02).
012300*
012400 01  WS040-Switches.
012500     03  WS-Svc-EOF-Switch        pic x   value "N".
012600         88  WS-Svc-EOF               value "Y".
012700     03  WS-Mst-Sort-EOF-Switch   pic x   value "N".
012800         88  WS-Mst-Sort-EOF          value "Y".
012900     03  filler                   pic x(02).
013000*
013100 01  WS040-Bridge.
013200     03  WS-Month-Bridge          pic 99      comp.
013300     03  WS-Year-Bridge           pic 9(4)    comp.
013400     03  WS-Scan-YYYYMM           pic 9(6)    comp.
013500*
013600* Service-type ranking table (Rule R11).
013700 01  WS040-Service-Table.
013800     03  WS-Svc-Entry  occurs 50  indexed by WS-Svc-Ix  WS-Svc-Ix2.
013900         05  WS-Svc-Tbl-Name          pic x(40)  value spaces.
014000         05  WS-Svc-Tbl-Count         pic 9(6)   comp  value zero.
014100         05  WS-Svc-Tbl-Total         pic s9(10)v99  comp-3  value zero.
014200 01  WS-Svc-Table-Count           pic 9(2)   comp  value zero.
014300* Sum of every posted Svc-Line-Total, all names - feeds the R11
014400*   average-service-amount statistic, not the top-10 percentage.
014500 01  WS-Svc-Sum-All               pic s9(11)v99  comp-3  value zero.
014600* Sum of the Svc-Line-Total for the top 10 ranked entries only -
014700*   the R11 percentage-of-top-10 denominator, set after ranking.
014800 01  WS-Svc-Top10-Total           pic s9(11)v99  comp-3  value zero.
014900 01  WS-Svc-Detail-Count          pic 9(6)   comp  value zero.
015000 01  WS-Sum-Debt                  pic s9(10)v99  comp-3  value zero.
015100 01  WS-Sum-Paid                  pic s9(10)v99  comp-3  value zero.
015200 01  WS-Avg-Amount                pic s9(8)v99   comp-3  value zero.
015300 01  WS-Avg-Svc-Amount            pic s9(8)v99   comp-3  value zero.
015400 01  WS-Bub-Pass                  pic 9(2)   comp  value zero.
015500* 23/02/26 vbc - Money/total accumulators above packed comp-3,
015600*                matching the shop's house style - counters and
015700*                subscripts stay plain comp.
015800*
015900 01  WS-Svc-Temp.
016000     03  WS-Svc-Temp-Name             pic x(40).
016100     03  WS-Svc-Temp-Count            pic 9(6)   comp.
016200     03  WS-Svc-Temp-Total            pic s9(10)v99  comp-3.
016300*
016400* Payment-period table, one entry per distinct Payment-Period
016500*   seen on EPDMAST - sized for two years of monthly runs.
016600 01  WS040-Period-Table.
016700     03  WS-Per-Entry  occurs 24  indexed by WS-Per-Ix.
016800         05  WS-Per-YYYYMM            pic 9(6)   comp  value zero.
016900         05  WS-Per-Text              pic x(7).
017000         05  WS-Per-Total             pic s9(10)v99  comp-3  value zero.
017100 01  WS-Per-Table-Count           pic 9(2)   comp  value zero.
017200 01  WS-Max-YYYYMM                pic 9(6)   comp  value zero.
017300 01  WS-Max-Ix                    pic 9(2)   comp  value zero.
017400 01  WS-Second-YYYYMM             pic 9(6)   comp  value zero.
017500 01  WS-Second-Ix                 pic 9(2)   comp  value zero.
017600*
017700 01  WS040-Growth.
017800     03  WS-Latest-Period         pic x(7)   value spaces.
017900     03  WS-Latest-Total          pic s9(10)v99  comp-3  value zero.
018000     03  WS-Prior-Stat-Period     pic x(7)   value spaces.
018100     03  WS-Prior-Stat-Total      pic s9(10)v99  comp-3  value zero.
018200     03  WS-Growth-Pct            pic s9(5)v99   comp-3  value zero.
018300     03  WS-Growth-Valid-Sw       pic x      value "N".
018400         88  WS-Growth-Is-Valid       value "Y".
018500*
018600 01  WS040-Master-Totals.
018700     03  WS-Doc-Total-Count       pic 9(6)   comp  value zero.
018800     03  WS-Unique-Accounts       pic 9(6)   comp  value zero.
018900     03  WS-Sum-No-Ins            pic s9(10)v99  comp-3  value zero.
019000     03  WS-Sum-With-Ins          pic s9(10)v99  comp-3  value zero.
019100     03  WS-Sum-Insurance         pic s9(10)v99  comp-3  value zero.
019200     03  WS-Prior-Acct-Master     pic x(20)  value spaces.
019300*
019400 01  WS-Todays-Date               pic 9(6)   value zero.
019500 01  WS-Todays-Parts  redefines  WS-Todays-Date.
019600     03  WS-Td-YY                     pic 99.
019700     03  WS-Td-MM                     pic 99.
019800     03  WS-Td-DD                     pic 99.
019900* 4th redefine - same Accept-From-Date split EP030 uses for the
020000*   heading run-date.
020100*
020200 01  WS-Run-Date                  pic x(10)  value spaces.
020300 01  WS-Todays-Time               pic 9(8)   value zero.
020400 01  WS-Todays-Time-Parts  redefines  WS-Todays-Time.
020500     03  WS-Tt-HH                     pic 99.
020600     03  WS-Tt-MM                     pic 99.
020700     03  WS-Tt-SS                     pic 99.
020800     03  filler                       pic 99.
020900* 5th redefine - splits the Accept ... From Time value for the
021000*   HH:MM:SS run-time shown in the page heading.
021100 01  WS-Run-Time                  pic x(08)  value spaces.
021200 01  WS-User-Id                   pic x(20)  value "EPD BATCH RUN".
021300* This run is the unattended batch stream, not an operator sign-on
021400*   session - carries the same heading slot the interactive payroll
021500*   reports fill with the sign-on name.
021600 01  WS-Rank-Ix                   pic 9(2)   comp  value zero.
021700*
021800 01  WS040-Report-Fields.
021900     03  WS-Rpt-Doc-Count             pic 9(6).
022000     03  WS-Rpt-Unique-Accounts       pic 9(6).
022100     03  WS-Rpt-Sum-No-Ins            pic s9(10)v99  comp-3.
022200     03  WS-Rpt-Sum-With-Ins          pic s9(10)v99  comp-3.
022300     03  WS-Rpt-Sum-Insurance         pic s9(10)v99  comp-3.
022400     03  WS-Rpt-Avg-Amount            pic s9(8)v99   comp-3.
022500     03  WS-Rpt-Svc-Charges           pic 9(6).
022600     03  WS-Rpt-Avg-Svc-Amount        pic s9(8)v99   comp-3.
022700     03  WS-Rpt-Sum-Debt              pic s9(10)v99  comp-3.
022800     03  WS-Rpt-Sum-Paid              pic s9(10)v99  comp-3.
022900     03  WS-Rpt-Latest-Period         pic x(7).
023000     03  WS-Rpt-Prior-Period          pic x(7).
023100     03  WS-Rpt-Growth-Pct            pic s9(5)v99   comp-3.
023200     03  WS-Rpt-Rank                  pic 99.
023300     03  WS-Rpt-Svc-Name              pic x(40).
023400     03  WS-Rpt-Svc-Count             pic 9(6).
023500     03  WS-Rpt-Svc-Total             pic s9(10)v99  comp-3.
023600     03  WS-Rpt-Svc-Average           pic s9(8)v99   comp-3.
023700     03  WS-Rpt-Svc-Percent           pic s9(3)v99   comp-3.
023800* 23/02/26 vbc - Report-line money fields packed comp-3, same as
023900*                the table/total fields above - SOURCE takes any
024000*                numeric usage so the report layout is unaffected.
024100*
024200 01  Error-Messages.
024300     03  EP031  pic x(40)  value "EP031 STATRPT open error - status ".
024400*
024500 report section.
024600 rd  Statistics-Report
024700     control       final
024800     page limit    WS-Page-Lines
024900     heading       1
025000     first detail  6
025100     last  detail  WS-Page-Lines.
025200*
025300 01  WS-Page-Lines                pic 9(3)  comp  value 58.
025400*
025500 01  Report-Heading  type page heading.
025600     03  line  1.
025700         05  col   1   pic x(20)  source  WS-User-Id.
025800         05  col 100   pic x(10)  source  WS-Run-Date.
025900         05  col 112   pic x(08)  source  WS-Run-Time.
026000     03  line  2.
026100         05  col   1   pic x(17)  source  Prog-Name.
026200         05  col  20   pic x(40)  value
026300             "EPD BILLING STATISTICS SUMMARY".
026400         05  col 120   pic x(5)   value "PAGE ".
026500         05  col 125   pic zz9    source  Page-Counter.
026600*
026700 01  Summary-Detail  type detail.
026800     03  line + 2.
026900         05  col   1   pic x(18)  value "Documents posted -".
027000         05  col  26   pic zzz,zz9         source  WS-Rpt-Doc-Count.
027100         05  col  45   pic x(18)  value "Unique accounts -".
027200         05  col  64   pic zzz,zz9         source  WS-Rpt-Unique-Accounts.
027300     03  line + 1.
027400         05  col   1   pic x(21)  value "Total (no insurance)-".
027500         05  col  26   pic zzz,zzz,zz9.99- source  WS-Rpt-Sum-No-Ins.
027600         05  col  45   pic x(15)  value "Average amount-".
027700         05  col  64   pic zz,zz9.99-      source  WS-Rpt-Avg-Amount.
027800     03  line + 1.
027900         05  col   1   pic x(23)  value "Total (with insurance)-".
028000         05  col  26   pic zzz,zzz,zz9.99- source  WS-Rpt-Sum-With-Ins.
028100     03  line + 1.
028200         05  col   1   pic x(17)  value "Total insurance -".
028300         05  col  26   pic zzz,zzz,zz9.99- source  WS-Rpt-Sum-Insurance.
028400     03  line + 1.
028500         05  col   1   pic x(23)  value "Total service charges-".
028600         05  col  26   pic zzz,zz9         source  WS-Rpt-Svc-Charges.
028700         05  col  45   pic x(19)  value "Avg service amount-".
028800         05  col  64   pic zz,zz9.99-      source  WS-Rpt-Avg-Svc-Amount.
028900     03  line + 1.
029000         05  col   1   pic x(12)  value "Total debt -".
029100         05  col  26   pic zzz,zzz,zz9.99- source  WS-Rpt-Sum-Debt.
029200         05  col  45   pic x(12)  value "Total paid -".
029300         05  col  64   pic zzz,zzz,zz9.99- source  WS-Rpt-Sum-Paid.
029400     03  line + 2.
029500         05  col   1   pic x(8)   value "Growth, ".
029600         05  col  26   pic x(7)            source  WS-Rpt-Prior-Period.
029700         05  col  34   pic x(3)            value " to ".
029800         05  col  38   pic x(7)            source  WS-Rpt-Latest-Period.
029900         05  col  46   pic zz9.99-         source  WS-Rpt-Growth-Pct
030000                        present when  WS-Growth-Is-Valid.
030100         05  col  46   pic x(16)           value "NO PRIOR PERIOD"
030200                        present when  not WS-Growth-Is-Valid.
030300     03  line + 3.
030400         05  col   1   pic x(5)            value "Rank ".
030500         05  col   7   pic x(30)           value "Service Type".
030600         05  col  40   pic x(6)            value "Billed".
030700         05  col  49   pic x(13)           value "Total Amount".
030800         05  col  65   pic x(11)           value "Avg. Amount".
030900         05  col  78   pic x(7)            value "Pct Tot".
031000*
031100 01  Service-Rank-Detail  type detail.
031200     03  line + 1.
031300         05  col   2   pic z9              source  WS-Rpt-Rank.
031400         05  col   7   pic x(30)           source  WS-Rpt-Svc-Name.
031500         05  col  40   pic zzz,zz9         source  WS-Rpt-Svc-Count.
031600         05  col  49   pic zz,zz9.99-      source  WS-Rpt-Svc-Total.
031700         05  col  65   pic z,zz9.99-       source  WS-Rpt-Svc-Average.
031800         05  col  78   pic zz9.99-         source  WS-Rpt-Svc-Percent.
031900*
032000 procedure division.
032100*
032200 aa000-Main.
032300     perform  aa010-Open-Files        thru  aa010-Exit.
032400     accept   WS-Todays-Date  from  date.
032500     accept   WS-Todays-Time  from  time.
032600     perform  cc900-Format-Run-Date   thru  cc900-Exit.
032700     perform  cc901-Format-Run-Time   thru  cc901-Exit.
032800     perform  bb010-Read-Svcdetl      thru  bb010-Exit.
032900     perform  aa060-Accumulate-Services thru aa060-Exit
033000              until  WS-Svc-EOF.
033100     perform  aa070-Rank-Top-Services thru  aa070-Exit.
033200     perform  aa075-Sum-Top10         thru  aa075-Exit.
033300     sort     SORT-WORK-FILE
033400              on ascending key SRT2-Account-Number
033500              using  EPDMAST
033600              output procedure  aa050-Accumulate-Masters
033700                      thru  aa050-Exit.
033800     perform  aa080-Compute-Growth    thru  aa080-Exit.
033900     perform  aa085-Compute-Averages  thru  aa085-Exit.
034000     perform  aa090-Print-Report      thru  aa090-Exit.
034100     close    SVCDETL  STATRPT.
034200     goback.
034300*
034400 aa010-Open-Files.
034500     open     input   SVCDETL.
034600     if       SV-Status not = "00"
034700              goback.
034800     open     output  STATRPT.
034900     if       ST-Status not = "00"
035000              display  EP031  ST-Status
035100              close    SVCDETL
035200              goback.
035300 aa010-Exit.
035400     exit.
035500*
035600 cc900-Format-Run-Date.
035700     string   WS-Td-DD   delimited by size
035800              "."         delimited by size
035900              WS-Td-MM   delimited by size
036000              "."         delimited by size
036100              WS-Td-YY   delimited by size
036200              into  WS-Run-Date.
036300 cc900-Exit.
036400     exit.
036500*
036600 cc901-Format-Run-Time.
036700     string   WS-Tt-HH   delimited by size
036800              ":"         delimited by size
036900              WS-Tt-MM   delimited by size
037000              ":"         delimited by size
037100              WS-Tt-SS   delimited by size
037200              into  WS-Run-Time.
037300 cc901-Exit.
037400     exit.
037500*
037600 bb010-Read-Svcdetl.
037700     read     SVCDETL  at end  move  "Y"  to  WS-Svc-EOF-Switch.
037800 bb010-Exit.
037900     exit.
038000*
038100* R11 - accrue billed-amount totals per cleaned service name,
038200*   plus the overall service-charge count/debt/paid totals that
038300*   do not depend on which name the line belongs to.
038400 aa060-Accumulate-Services.
038500     perform  cc300-Find-Or-Add-Service  thru  cc300-Exit.
038600     add      1  to  WS-Svc-Detail-Count.
038700     add      SVC-Debt    to  WS-Sum-Debt.
038800     add      SVC-Paid    to  WS-Sum-Paid.
038900     perform  bb010-Read-Svcdetl         thru  bb010-Exit.
039000 aa060-Exit.
039100     exit.
039200*
039300 cc300-Find-Or-Add-Service.
039400     set      WS-Svc-Ix  to  1.
039500     search   WS-Svc-Entry
039600              at end
039700                   perform  cc310-Add-New-Service  thru  cc310-Exit
039800              when WS-Svc-Tbl-Name (WS-Svc-Ix) = SVC-Name
039900                   add  1  to  WS-Svc-Tbl-Count (WS-Svc-Ix)
040000                   add  SVC-Line-Total
040100                        to  WS-Svc-Tbl-Total (WS-Svc-Ix).
040200     add      SVC-Line-Total  to  WS-Svc-Sum-All.
040300 cc300-Exit.
040400     exit.
040500*
040600 cc310-Add-New-Service.
040700     if       WS-Svc-Table-Count not < 50
040800              go to  cc310-Exit.
040900     add      1  to  WS-Svc-Table-Count.
041000     set      WS-Svc-Ix  to  WS-Svc-Table-Count.
041100     move     SVC-Name        to  WS-Svc-Tbl-Name  (WS-Svc-Ix).
041200     move     1               to  WS-Svc-Tbl-Count (WS-Svc-Ix).
041300     move     SVC-Line-Total  to  WS-Svc-Tbl-Total (WS-Svc-Ix).
041400 cc310-Exit.
041500     exit.
041600*
041700* R11 - rank the table highest billed amount first, a plain
041800*   working-storage bubble sort since 50 entries is nothing.
041900 aa070-Rank-Top-Services.
042000     if       WS-Svc-Table-Count < 2
042100              go to  aa070-Exit.
042200     perform  cc320-Bubble-Pass
042300              varying  WS-Bub-Pass  from 1 by 1
042400              until    WS-Bub-Pass  >=  WS-Svc-Table-Count.
042500 aa070-Exit.
042600     exit.
042700*
042800 cc320-Bubble-Pass.
042900     perform  cc330-Bubble-Compare
043000              varying  WS-Svc-Ix  from 1 by 1
043100              until    WS-Svc-Ix  >=  WS-Svc-Table-Count.
043200 cc320-Exit.
043300     exit.
043400*
043500 cc330-Bubble-Compare.
043600     set      WS-Svc-Ix2  to  WS-Svc-Ix.
043700     set      WS-Svc-Ix2  up by 1.
043800     if       WS-Svc-Tbl-Total (WS-Svc-Ix) < WS-Svc-Tbl-Total (WS-Svc-Ix2)
043900              perform  cc340-Swap-Entries  thru  cc340-Exit.
044000 cc330-Exit.
044100     exit.
044200*
044300 cc340-Swap-Entries.
044400     move     WS-Svc-Entry (WS-Svc-Ix)   to  WS-Svc-Temp.
044500     move     WS-Svc-Entry (WS-Svc-Ix2)  to  WS-Svc-Entry (WS-Svc-Ix).
044600     move     WS-Svc-Temp                to  WS-Svc-Entry (WS-Svc-Ix2).
044700 cc340-Exit.
044800     exit.
044900*
045000* R11 - the top-10 percentage denominator is the sum of just the
045100*   10 lines actually printed, not every name ever seen.
045200 aa075-Sum-Top10.
045300     move     zero  to  WS-Svc-Top10-Total.
045400     if       WS-Svc-Table-Count = zero
045500              go to  aa075-Exit.
045600     perform  cc395-Add-One-Top10
045700              varying  WS-Rank-Ix  from 1 by 1
045800              until    WS-Rank-Ix  >  10
045900                or     WS-Rank-Ix  >  WS-Svc-Table-Count.
046000 aa075-Exit.
046100     exit.
046200*
046300 cc395-Add-One-Top10.
046400     add      WS-Svc-Tbl-Total (WS-Rank-Ix)  to  WS-Svc-Top10-Total.
046500 cc395-Exit.
046600     exit.
046700*
046800* Sort output procedure - also where the document/account totals
046900*   and the period table are built, one pass over EPDMAST.
047000 aa050-Accumulate-Masters.
047100     perform  bb020-Return-Master  thru  bb020-Exit.
047200     perform  bb030-Process-Master thru  bb030-Exit
047300              until  WS-Mst-Sort-EOF.
047400 aa050-Exit.
047500     exit.
047600*
047700 bb020-Return-Master.
047800     return   SORT-WORK-FILE  at end  move "Y" to WS-Mst-Sort-EOF-Switch.
047900 bb020-Exit.
048000     exit.
048100*
048200 bb030-Process-Master.
048300     add      1  to  WS-Doc-Total-Count.
048400     add      SRT2-Total-No-Ins    to  WS-Sum-No-Ins.
048500     add      SRT2-Total-With-Ins  to  WS-Sum-With-Ins.
048600     add      SRT2-Insurance-Amt   to  WS-Sum-Insurance.
048700     if       SRT2-Account-Number not = WS-Prior-Acct-Master
048800              add   1  to  WS-Unique-Accounts
048900              move  SRT2-Account-Number  to  WS-Prior-Acct-Master.
049000     perform  cc350-Update-Period-Table  thru  cc350-Exit.
049100     perform  bb020-Return-Master  thru  bb020-Exit.
049200 bb030-Exit.
049300     exit.
049400*
049500 cc350-Update-Period-Table.
049600     move     SRT2-Period-Month  to  WS-Month-Bridge.
049700     move     SRT2-Period-Year   to  WS-Year-Bridge.
049800     compute  WS-Scan-YYYYMM = WS-Year-Bridge * 100 + WS-Month-Bridge.
049900     set      WS-Per-Ix  to  1.
050000     search   WS-Per-Entry
050100              at end
050200                   perform  cc360-Add-New-Period  thru  cc360-Exit
050300              when WS-Per-YYYYMM (WS-Per-Ix) = WS-Scan-YYYYMM
050400                   add  SRT2-Total-With-Ins  to  WS-Per-Total (WS-Per-Ix).
050500 cc350-Exit.
050600     exit.
050700*
050800 cc360-Add-New-Period.
050900     if       WS-Per-Table-Count not < 24
051000              go to  cc360-Exit.
051100     add      1  to  WS-Per-Table-Count.
051200     set      WS-Per-Ix  to  WS-Per-Table-Count.
051300     move     WS-Scan-YYYYMM        to  WS-Per-YYYYMM (WS-Per-Ix).
051400     move     SRT2-Payment-Period   to  WS-Per-Text   (WS-Per-Ix).
051500     move     SRT2-Total-With-Ins   to  WS-Per-Total  (WS-Per-Ix).
051600 cc360-Exit.
051700     exit.
051800*
051900* Growth rate - the two most recent payment periods loaded.
052000 aa080-Compute-Growth.
052100     if       WS-Per-Table-Count = zero
052200              go to  aa080-Exit.
052300     perform  cc370-Find-Latest
052400              varying  WS-Per-Ix  from 1 by 1
052500              until    WS-Per-Ix  >  WS-Per-Table-Count.
052600     if       WS-Second-Ix = zero
052700              go to  aa080-Exit.
052800     move     WS-Per-Text  (WS-Max-Ix)     to  WS-Latest-Period.
052900     move     WS-Per-Total (WS-Max-Ix)     to  WS-Latest-Total.
053000     move     WS-Per-Text  (WS-Second-Ix)  to  WS-Prior-Stat-Period.
053100     move     WS-Per-Total (WS-Second-Ix)  to  WS-Prior-Stat-Total.
053200     if       WS-Prior-Stat-Total = zero
053300              go to  aa080-Exit.
053400     compute  WS-Growth-Pct rounded =
053500              ((WS-Latest-Total - WS-Prior-Stat-Total)
053600                  / WS-Prior-Stat-Total) * 100.
053700     move     "Y"  to  WS-Growth-Valid-Sw.
053800 aa080-Exit.
053900     exit.
054000*
054100 cc370-Find-Latest.
054200     if       WS-Per-YYYYMM (WS-Per-Ix) > WS-Max-YYYYMM
054300              move  WS-Max-YYYYMM             to  WS-Second-YYYYMM
054400              move  WS-Max-Ix                 to  WS-Second-Ix
054500              move  WS-Per-YYYYMM (WS-Per-Ix)  to  WS-Max-YYYYMM
054600              move  WS-Per-Ix                  to  WS-Max-Ix
054700     else
054800              if  WS-Per-YYYYMM (WS-Per-Ix) > WS-Second-YYYYMM
054900                  move  WS-Per-YYYYMM (WS-Per-Ix)  to  WS-Second-YYYYMM
055000                  move  WS-Per-Ix                  to  WS-Second-Ix.
055100*
055200* R11 - average amount and average service amount, both zero
055300*   when their denominator is zero rather than abend on divide.
055400 aa085-Compute-Averages.
055500     move     zero  to  WS-Avg-Amount.
055600     if       WS-Doc-Total-Count not = zero
055700              compute  WS-Avg-Amount rounded =
055800                       WS-Sum-With-Ins / WS-Doc-Total-Count.
055900     move     zero  to  WS-Avg-Svc-Amount.
056000     if       WS-Svc-Detail-Count not = zero
056100              compute  WS-Avg-Svc-Amount rounded =
056200                       WS-Svc-Sum-All / WS-Svc-Detail-Count.
056300 aa085-Exit.
056400     exit.
056500*
056600 aa090-Print-Report.
056700     initiate Statistics-Report.
056800     move     WS-Doc-Total-Count      to  WS-Rpt-Doc-Count.
056900     move     WS-Unique-Accounts      to  WS-Rpt-Unique-Accounts.
057000     move     WS-Sum-No-Ins           to  WS-Rpt-Sum-No-Ins.
057100     move     WS-Sum-With-Ins         to  WS-Rpt-Sum-With-Ins.
057200     move     WS-Sum-Insurance        to  WS-Rpt-Sum-Insurance.
057300     move     WS-Avg-Amount           to  WS-Rpt-Avg-Amount.
057400     move     WS-Svc-Detail-Count     to  WS-Rpt-Svc-Charges.
057500     move     WS-Avg-Svc-Amount       to  WS-Rpt-Avg-Svc-Amount.
057600     move     WS-Sum-Debt             to  WS-Rpt-Sum-Debt.
057700     move     WS-Sum-Paid             to  WS-Rpt-Sum-Paid.
057800     move     WS-Latest-Period        to  WS-Rpt-Latest-Period.
057900     move     WS-Prior-Stat-Period    to  WS-Rpt-Prior-Period.
058000     move     WS-Growth-Pct           to  WS-Rpt-Growth-Pct.
058100     generate Summary-Detail.
058200     if       WS-Svc-Table-Count > zero
058300              perform  cc400-Print-Service-Rank
058400                       varying  WS-Rank-Ix  from 1 by 1
058500                       until    WS-Rank-Ix  >  10
058600                         or     WS-Rank-Ix  >  WS-Svc-Table-Count.
058700     terminate Statistics-Report.
058800 aa090-Exit.
058900     exit.
059000*
059100 cc400-Print-Service-Rank.
059200     move     WS-Rank-Ix                     to  WS-Rpt-Rank.
059300     move     WS-Svc-Tbl-Name  (WS-Rank-Ix)  to  WS-Rpt-Svc-Name.
059400     move     WS-Svc-Tbl-Count (WS-Rank-Ix)  to  WS-Rpt-Svc-Count.
059500     move     WS-Svc-Tbl-Total (WS-Rank-Ix)  to  WS-Rpt-Svc-Total.
059600     compute  WS-Rpt-Svc-Average rounded =
059700              WS-Svc-Tbl-Total (WS-Rank-Ix)
059800                  / WS-Svc-Tbl-Count (WS-Rank-Ix).
059900     move     zero  to  WS-Rpt-Svc-Percent.
060000     if       WS-Svc-Top10-Total not = zero
060100              compute  WS-Rpt-Svc-Percent rounded =
060200                       (WS-Svc-Tbl-Total (WS-Rank-Ix)
060300                           / WS-Svc-Top10-Total) * 100.
060400     generate Service-Rank-Detail.
060500 cc400-Exit.
060600     exit.
