000100* ***************************************************************
000200* *                                                             *
000300* *      E P 0 1 0   -   EPD DOCUMENT PARSE AND POSTING         *
000400* *                                                             *
000500* ***************************************************************
000600 identification          division.
000700 program-id.              ep010.
000800 author.                  V Sarkisova.
000900 installation.            Gorsvet EPD Bureau.
001000 date-written.            09/01/26.
001100 date-compiled.
001200 security.                Gorsvet EPD Bureau - Internal Use Only.
001300*
001400* Remarks.
001500*     Reads the raw EPD document text lines off DOCLINES (one
001600*     group of lines per Dln-Doc-Seq).  Header fields and the
001700*     service-charge table are two independent scans over the
001800*     same lines - the header scan looks for the labelled lines
001900*     (Account/FIO/Address/period/due-date/both grand totals)
002000*     anywhere in the document, while a separate state machine
002100*     tracks when the line cursor is inside the service table so
002200*     the same text never gets read twice as two different
002300*     things.  Service lines are split into words and matched
002400*     against the five column shapes the document generator is
002500*     known to produce, in priority order, before falling back
002600*     to a held name/held numbers pairing for the wrapped lines.
002700*     Posts one EPDMAST record and one SVCDETL record per
002800*     service line for every document that passes header
002900*     validation; anything that does not is written to REJECTS
003000*     instead and not posted at all.
003100*
003200*     Called modules.     ep090.  (period / due date conversion)
003300*                         ep095.  (numeric token clean-up)
003400*
003500* Change Log.
003600*     09/01/26 vbc  Req 4471  - Created.
003700*     21/01/26 vbc  Req 4471  - Column layout settled after
003800*                                sample run against Jan-26
003900*                                documents - Name 40, 8 numeric
004000*                                columns either 10,12 wide.
004100*     03/02/26 msv  Req 4491  - Embedded volume/unit-in-name
004200*                                format (cc050) added - heating
004300*                                lines were falling through to
004400*                                Format-Flat and losing Gcal.
004500*     11/02/26 vbc  Req 4499  - Insurance amount now derived as
004600*                                With-Ins less No-Ins per R7,
004700*                                was left at zero before this.
004800*     20/02/26 vbc  Req 4512  - Bureau audit found the column
004900*                                split (cc000) was lifted from a
005000*                                single sample batch and does not
005100*                                hold once the generator changes
005200*                                its spacing.  Re-done as a word
005300*                                scan - same approach the FSK
005400*                                feed uses on the legacy side.
005500*     20/02/26 vbc  Req 4512  - Header scan was matching our own
005600*                                made-up labels, not what the
005700*                                document actually prints.  Fixed
005800*                                to the real marker text and
005900*                                wired the period field through
006000*                                EP090 Monthnum, which EP010 had
006100*                                never actually called.
006200*     21/02/26 msv  Req 4513  - Service-section start/stop now
006300*                                matches the real table banner
006400*                                and footer wording - the old
006500*                                single trigger never turned the
006600*                                section back off, so the trailing
006700*                                total lines were lost.
006800*     21/02/26 msv  Req 4513  - R5 context table re-keyed on
006900*                                unit + tariff, as billed - the
007000*                                abbreviation codes we had before
007100*                                do not appear on the document at
007200*                                all.
007300*     22/02/26 vbc  Req 4513  - Header validation moved to run at
007400*                                document-finish instead of at
007500*                                table-start, so the two grand
007600*                                totals (which print after the
007700*                                table) are on hand before the
007800*                                insurance amount is derived.
007900*     23/02/26 vbc  Req 4521  - Bb041 only fired Validate-Header the
008000*                                first time a table start marker was
008100*                                seen - a document with no
008200*                                recognisable start marker posted
008300*                                with none of the four required
008400*                                fields ever checked.  Bb060 now
008500*                                forces the check once per document
008600*                                as a backstop either way.
008700*     23/02/26 vbc  Req 4522  - A missing grand total still posts
008800*                                the document at zero per R7, but
008900*                                was doing so with no trace.  Bb080
009000*                                now writes a warning line to
009100*                                REJECTS for each total not found on
009200*                                the input, same shape as a reject.
009300*     23/02/26 msv  Req 4523  - Word-scan token and column staging
009400*                                areas were 18 bytes - one short of
009500*                                the 20-byte unit field, so the R7
009600*                                truncation point was never actually
009700*                                exercised at 20 chars.  Widened to
009800*                                match Svc-Unit.
009900*     24/02/26 vbc  Req 4533  - Added 77-level Prog-Name, same
010000*                                convention the shop's other main
010100*                                programs carry.
010200*
010300 environment              division.
010400 copy  "epenvdiv.cob".
010500 input-output             section.
010600 file-control.
010700     select   DOCLINES   assign        "DOCLINES"
010800                          organization  line sequential
010900                          status        DL-Status.
011000     select   EPDMAST    assign        "EPDMAST"
011100                          organization  sequential
011200                          status        EM-Status.
011300     select   SVCDETL    assign        "SVCDETL"
011400                          organization  sequential
011500                          status        SV-Status.
011600     select   REJECTS    assign        "REJECTS"
011700                          organization  line sequential
011800                          status        RJ-Status.
011900 data                     division.
012000 file section.
012100 fd  DOCLINES.
012200 copy  "wsepdlin.cob".
012300*
012400 fd  EPDMAST.
012500 copy  "wsepdmst.cob".
012600*
012700 fd  SVCDETL.
012800 copy  "wsepdsvc.cob".
012900*
013000 fd  REJECTS.
013100 01  REJECT-Record.
013200     03  REJ-Doc-Seq              pic 9(6).
013300     03  filler                   pic x.
013400     03  REJ-Account              pic x(20).
013500     03  filler                   pic x.
013600     03  REJ-Reason               pic x(40).
013700     03  filler                   pic x(62).
013800*
013900 working-storage section.
014000 77  Prog-Name                pic x(17)  value "ep010 (1.0.00)".
014100 01  WS010-Status.
014200     03  DL-Status                pic xx  value "00".
014300     03  EM-Status                pic xx  value "00".
014400     03  SV-Status                pic xx  value "00".
014500     03  RJ-Status                pic xx  value "00".
014600     03  filler                   pic x(02).
014700*
014800 01  WS010-Switches.
014900     03  WS-EOF-Switch            pic x   value "N".
015000         88  WS-EOF                   value "Y".
015100     03  WS-In-Service-Sw         pic x   value "N".
015200         88  WS-In-Service-Section    value "Y".
015300     03  WS-Doc-Rejected-Sw       pic x   value "N".
015400         88  WS-Doc-Rejected          value "Y".
015500     03  WS-Header-Checked-Sw     pic x   value "N".
015600     03  WS-Have-Pending-Name     pic x   value "N".
015700     03  WS-Have-Pending-Pair     pic x   value "N".
015800     03  WS-Skip-Line-Sw          pic x   value "N".
015900     03  WS-No-Ins-Found-Sw       pic x   value "N".
016000         88  WS-No-Ins-Found          value "Y".
016100     03  WS-With-Ins-Found-Sw     pic x   value "N".
016200         88  WS-With-Ins-Found        value "Y".
016300*
016400 01  WS010-Token-Switches.
016500     03  WS-Is-Money              pic x.
016600     03  WS-Is-Unit               pic x.
016700     03  WS-Is-Number             pic x.
016800     03  WS-Has-Keyword           pic x.
016900     03  WS-Shape-1               pic x.
017000     03  WS-Shape-2               pic x.
017100     03  WS-Save-1                pic x.
017200     03  WS-Save-2                pic x.
017300     03  WS-Digit-Run-OK          pic x.
017400*
017500 01  WS010-Counters.
017600     03  WS-Prior-Doc-Seq         pic 9(6)  comp  value zero.
017700     03  WS-Svc-Order             pic 9(3)  comp  value zero.
017800     03  WS-Doc-Count             pic 9(6)  comp  value zero.
017900     03  WS-Reject-Count          pic 9(6)  comp  value zero.
018000     03  WS-Warning-Count         pic 9(6)  comp  value zero.
018100     03  WS-Svc-Count             pic 9(6)  comp  value zero.
018200     03  WS-Marker-Count          pic 9(2)  comp  value zero.
018300     03  WS010-Paren-Count        pic 9(2)  comp  value zero.
018400     03  WS010-Paren-Pos          pic 9(2)  comp  value zero.
018500     03  WS010-Cyr-Count          pic 9(2)  comp  value zero.
018600*
018700* Word-scan work area - a document line (or a held name string,
018800*   re-scanned for R2/R3) is split here into single-space words,
018900*   same device the FSK legacy feed uses for its column count.
019000 01  WS010-Tokenize-Source        pic x(132)  value spaces.
019100* Widened to 20 - R7's unit-text truncation point (SVC-Unit is
019200*   pic x(20)) has to land on the move into SVC-Unit, not here.
019300 01  WS010-Raw-Token              pic x(20)   value spaces.
019400 01  WS010-Chk-Token              pic x(20)   value spaces.
019500 01  WS010-Token-Area.
019600     03  WS-Token  occurs 20     pic x(20).
019700 01  WS010-Token-Work.
019800     03  WS010-Ptr                pic 9(3)  comp  value zero.
019900     03  WS010-Token-Count        pic 9(2)  comp  value zero.
020000     03  WS010-Money-Tail-Count   pic 9(2)  comp  value zero.
020100     03  WS010-Rem-N              pic 9(2)  comp  value zero.
020200     03  WS010-Ix                 pic 9(2)  comp  value zero.
020300     03  WS010-Scan-Ix            pic 9(2)  comp  value zero.
020400     03  WS010-Tail-N             pic 9(2)  comp  value zero.
020500     03  WS010-Tok-Len             pic 9(2)  comp  value zero.
020600     03  WS010-Sep-Pos             pic 9(2)  comp  value zero.
020700     03  WS010-Int-Len             pic 9(2)  comp  value zero.
020800     03  WS010-Chk-Ix              pic 9(2)  comp  value zero.
020900     03  WS010-Dot-Count           pic 9(1)  comp  value zero.
021000     03  WS010-Name-Tok-Count      pic 9(2)  comp  value zero.
021100     03  WS010-Name-Ptr            pic 9(2)  comp  value zero.
021200     03  WS010-Bld-Ix              pic 9(2)  comp  value zero.
021300     03  WS-Kw-Ix                  pic 9(2)  comp  value zero.
021400*
021500 01  WS010-Built-Name             pic x(40)  value spaces.
021600*
021700* Columns staged for the current (not yet posted) service line -
021800*   filled either from the word-scan shapes or from R2/R3/R5.
021900 01  WS010-Columns.
022000     03  WS-Col-Name              pic x(40).
022100     03  WS-Col-Volume            pic x(18).
022200     03  WS-Col-Unit              pic x(20).
022300     03  WS-Col-Tariff            pic x(18).
022400     03  WS-Col-Amount            pic x(18).
022500     03  WS-Col-Recalc            pic x(18).
022600     03  WS-Col-Debt              pic x(18).
022700     03  WS-Col-Paid              pic x(18).
022800     03  WS-Col-Total             pic x(18).
022900*
023000 01  WS010-Pending-Name           pic x(40)  value spaces.
023100*
023200 01  WS010-Label-Split.
023300     03  WS-Label                 pic x(30).
023400     03  WS-Value                 pic x(100).
023500*
023600 01  WS-Due-Date-Raw              pic x(10)  value spaces.
023700 01  WS010-Due-Raw-Parts  redefines  WS-Due-Date-Raw.
023800     03  WS-Due-Raw-DD            pic xx.
023900     03  WS-Due-Raw-Sep1          pic x.
024000     03  WS-Due-Raw-MM            pic xx.
024100     03  WS-Due-Raw-Sep2          pic x.
024200     03  WS-Due-Raw-CCYY          pic x(4).
024300* 3rd redefine - lets bb080 reject a due date that does not even
024400*   have the two "." separators before it bothers calling EP090.
024500*
024600 01  WS010-Period-Work.
024700     03  WS010-Year-Txt           pic x(08)  value spaces.
024800     03  WS010-Period-MM          pic 99     value zero.
024900     03  WS010-Period-CCYY        pic x(04)  value spaces.
025000*
025100 01  WS010-Name-Work.
025200     03  WS-Name-Raw              pic x(60).
025300     03  WS-Name-Clean            pic x(40).
025400     03  WS-Name-Clean-Tbl  redefines  WS-Name-Clean.
025500         05  WS-Name-Char             pic x  occurs 40
025600                                      indexed by WS-Name-Ix.
025700* 2nd redefine - R4's "still has a Cyrillic capital" test is a
025800*   character-by-character scan, same device EP095 uses on its
025900*   sign character.
026000     03  filler                   pic x(04).
026100*
026200* Case-fold pair for the exclusion rule (R1 2.) only - the start
026300*   and stop markers are matched in the case the document prints
026400*   them in, but "VSEGO ZA"/the two insurance phrases must be
026500*   caught whatever case the line happens to carry.
026600 01  WS010-Line-Upper             pic x(132)  value spaces.
026700 01  WS010-Lower-Cyr              pic x(32)
026800     value "абвгдежзийклмнопрстуфхцчшщъыьэюя".
026900 01  WS010-Upper-Cyr              pic x(32)
027000     value "АБВГДЕЖЗИЙКЛМНОПРСТУФХЦЧШЩЪЫЬЭЮЯ".
027100*
027200* R1 2.b "name line" keyword list - words the table-heading and
027300*   wrapped-name lines carry, drawn from the canonical names in
027400*   R5/R8.  Add new words here as Gorsvet varies the wording.
027500 01  WS010-Keyword-Table.
027600     03  filler  pic x(20)  value "РЕМОНТ".
027700     03  filler  pic x(20)  value "СОДЕРЖАНИЕ".
027800     03  filler  pic x(20)  value "ВОДООТВЕДЕНИЕ".
027900     03  filler  pic x(20)  value "ОТОПЛЕНИЕ".
028000     03  filler  pic x(20)  value "ТКО".
028100     03  filler  pic x(20)  value "ВКГО".
028200     03  filler  pic x(20)  value "ОДН".
028300     03  filler  pic x(20)  value "В/С".
028400     03  filler  pic x(20)  value "ВЗНОС".
028500     03  filler  pic x(20)  value "СТРАХОВАНИЕ".
028600     03  filler  pic x(20)  value "ГАЗОСНАБЖЕНИЕ".
028700     03  filler  pic x(20)  value "ЭЛЕКТРОЭНЕРГИЯ".
028800     03  filler  pic x(20)  value "ЭЛЕКТРОСНАБЖЕНИЕ".
028900     03  filler  pic x(20)  value "ВОДОСНАБЖЕНИЕ".
029000     03  filler  pic x(20)  value "ОБРАЩЕНИЕ".
029100     03  filler  pic x(20)  value "ЗАПИРАЮЩЕЕ".
029200     03  filler  pic x(20)  value "УСТРОЙСТВО".
029300     03  filler  pic x(20)  value "НОСИТЕЛЬ".
029400     03  filler  pic x(20)  value "ЭНЕРГИЯ".
029500     03  filler  pic x(20)  value "КАПИТАЛЬНЫЙ".
029600     03  filler  pic x(20)  value "ЖИЛОГО".
029700     03  filler  pic x(20)  value "ПОМЕЩЕНИЯ".
029800     03  filler  pic x(20)  value "ГОРЯЧЕЕ".
029900     03  filler  pic x(20)  value "ХОЛОДНОЕ".
030000     03  filler  pic x(20)  value "ГОРЯЧАЯ".
030100     03  filler  pic x(20)  value "ВОДА".
030200 01  WS010-Keyword-Tbl  redefines  WS010-Keyword-Table.
030300     03  WS-Keyword  occurs 26   pic x(20).
030400*
030500* R5 - unit + tariff decides the canonical name when the line
030600*   carried no usable name of its own.
030700 01  WS010-Context-Table.
030800     03  filler  pic x(10)  value "кв.м.".
030900     03  filler  pic s9(5)v9(4)  value 22.0000.
031000     03  filler  pic x(40)  value "ВЗНОС НА КАПИТАЛЬНЫЙ РЕМОНТ".
031100     03  filler  pic x(10)  value "кв.м.".
031200     03  filler  pic s9(5)v9(4)  value 38.6100.
031300     03  filler  pic x(40)  value "СОДЕРЖАНИЕ ЖИЛОГО ПОМЕЩЕНИЯ".
031400     03  filler  pic x(10)  value "кв.м.".
031500     03  filler  pic s9(5)v9(4)  value 11.3340.
031600     03  filler  pic x(40)  value "ОБРАЩЕНИЕ С ТКО".
031700     03  filler  pic x(10)  value "кв.м.".
031800     03  filler  pic s9(5)v9(4)  value 4.2000.
031900     03  filler  pic x(40)  value "ДОБРОВОЛЬНОЕ СТРАХОВАНИЕ".
032000     03  filler  pic x(10)  value "куб. м.".
032100     03  filler  pic s9(5)v9(4)  value 61.1900.
032200     03  filler  pic x(40)  value "ВОДООТВЕДЕНИЕ".
032300     03  filler  pic x(10)  value "куб. м.".
032400     03  filler  pic s9(5)v9(4)  value 62.2200.
032500     03  filler  pic x(40)  value "ХОЛОДНОЕ В/С".
032600     03  filler  pic x(10)  value "куб.м.".
032700     03  filler  pic s9(5)v9(4)  value 62.2200.
032800     03  filler  pic x(40)  value "ГОРЯЧАЯ ВОДА (НОСИТЕЛЬ) ОДН".
032900     03  filler  pic x(10)  value "куб.м.".
033000     03  filler  pic s9(5)v9(4)  value 2774.7500.
033100     03  filler  pic x(40)  value "ГОРЯЧЕЕ В/С (ЭНЕРГИЯ)".
033200     03  filler  pic x(10)  value "Гкал".
033300     03  filler  pic s9(5)v9(4)  value 2774.7500.
033400     03  filler  pic x(40)  value "ОТОПЛЕНИЕ".
033500     03  filler  pic x(10)  value "кВт*ч".
033600     03  filler  pic s9(5)v9(4)  value 6.1900.
033700     03  filler  pic x(40)  value "ЭЛЕКТРОСНАБЖЕНИЕ ОДН".
033800     03  filler  pic x(10)  value "абонент".
033900     03  filler  pic s9(5)v9(4)  value 50.0000.
034000     03  filler  pic x(40)  value "ЗАПИРАЮЩЕЕ УСТРОЙСТВО".
034100     03  filler  pic x(10)  value "абонент".
034200     03  filler  pic s9(5)v9(4)  value 118.8300.
034300     03  filler  pic x(40)  value "ТО ВКГО".
034400 01  WS010-Context-Tbl  redefines  WS010-Context-Table.
034500     03  WS-Ctx-Entry  occurs 12  indexed by WS-Ctx-Ix.
034600         05  WS-Ctx-Unit          pic x(10).
034700         05  WS-Ctx-Tariff        pic s9(5)v9(4).
034800         05  WS-Ctx-Name          pic x(40).
034900* 1st redefine - canonical-name lookup is a straight table
035000*   search, same device maps09 uses for its check-digit alphabet.
035100*
035200 01  WS-Reject-Reason             pic x(40)  value spaces.
035300*
035400 01  Error-Messages.
035500     03  EP001  pic x(40)  value "EP001 DOCLINES open error - status ".
035600     03  EP002  pic x(40)  value "EP002 EPDMAST open error - status ".
035700     03  EP003  pic x(40)  value "EP003 SVCDETL open error - status ".
035800     03  EP004  pic x(40)  value "EP004 REJECTS open error - status ".
035900*
036000 linkage section.
036100*
036200 procedure division.
036300*
036400 aa000-Main.
036500     perform  aa010-Open-Files      thru  aa010-Exit.
036600     perform  bb010-Read-Docline    thru  bb010-Exit.
036700     perform  bb015-Process-Docline thru  bb015-Exit
036800              until  WS-EOF.
036900     if       WS-Prior-Doc-Seq not = zero
037000              perform  bb060-Finish-Document  thru  bb060-Exit.
037100     perform  aa090-Close-Files     thru  aa090-Exit.
037200     perform  aa095-Display-Totals  thru  aa095-Exit.
037300     goback.
037400*
037500 aa010-Open-Files.
037600     open     input   DOCLINES.
037700     if       DL-Status not = "00"
037800              display  EP001  DL-Status
037900              goback.
038000     open     output  EPDMAST.
038100     if       EM-Status not = "00"
038200              display  EP002  EM-Status
038300              close    DOCLINES
038400              goback.
038500     open     output  SVCDETL.
038600     if       SV-Status not = "00"
038700              display  EP003  SV-Status
038800              close    DOCLINES  EPDMAST
038900              goback.
039000     open     output  REJECTS.
039100     if       RJ-Status not = "00"
039200              display  EP004  RJ-Status
039300              close    DOCLINES  EPDMAST  SVCDETL
039400              goback.
039500 aa010-Exit.
039600     exit.
039700*
039800 aa090-Close-Files.
039900     close    DOCLINES  EPDMAST  SVCDETL  REJECTS.
040000 aa090-Exit.
040100     exit.
040200*
040300 aa095-Display-Totals.
040400     display  "EP010 - EPD document posting complete.".
040500     display  "Documents read       - " WS-Doc-Count.
040600     display  "Documents rejected   - " WS-Reject-Count.
040700     display  "Warnings issued      - " WS-Warning-Count.
040800     display  "Service lines posted - " WS-Svc-Count.
040900 aa095-Exit.
041000     exit.
041100*
041200 bb010-Read-Docline.
041300     read     DOCLINES  at end  move  "Y"  to  WS-EOF-Switch.
041400 bb010-Exit.
041500     exit.
041600*
041700* One pass over each line - header scan first (it just sets a
041800*   field if one of its markers shows up), then the service
041900*   section state machine, which decides whether the line also
042000*   needs to go to the word-scan classifier.
042100 bb015-Process-Docline.
042200     if       DLN-Doc-Seq = WS-Prior-Doc-Seq
042300              go to  bb015-Same-Doc.
042400     if       WS-Prior-Doc-Seq not = zero
042500              perform  bb060-Finish-Document  thru  bb060-Exit.
042600     perform  bb011-Start-New-Document  thru  bb011-Exit.
042700 bb015-Same-Doc.
042800     if       DLN-Line-Text = spaces
042900              go to  bb015-Read-Next.
043000     perform  bb020-Scan-Header-Line    thru  bb020-Exit.
043100     perform  bb040-Check-Section-Marks thru  bb040-Exit.
043200     if       WS-Skip-Line-Sw = "Y"
043300              go to  bb015-Read-Next.
043400     if       WS-In-Service-Section
043500              perform  bb050-Process-Section-Line  thru  bb050-Exit.
043600 bb015-Read-Next.
043700     perform  bb010-Read-Docline  thru  bb010-Exit.
043800 bb015-Exit.
043900     exit.
044000*
044100 bb011-Start-New-Document.
044200     move     DLN-Doc-Seq     to  WS-Prior-Doc-Seq.
044300     move     DLN-Doc-Seq     to  EPD-Doc-Id.
044400     move     spaces          to  EPD-Full-Name  EPD-Address.
044500     move     spaces          to  EPD-Account-Number.
044600     move     spaces          to  EPD-Payment-Period  EPD-Due-Date.
044700     move     spaces          to  WS-Due-Date-Raw.
044800     move     zero            to  EPD-Total-No-Ins  EPD-Total-With-Ins.
044900     move     zero            to  EPD-Insurance-Amt  EPD-Service-Count.
045000     move     "N"             to  WS-In-Service-Sw  WS-Doc-Rejected-Sw.
045100     move     "N"             to  WS-Header-Checked-Sw.
045200     move     "N"             to  WS-Have-Pending-Name.
045300     move     "N"             to  WS-Have-Pending-Pair.
045400     move     "N"             to  WS-No-Ins-Found-Sw
045500                                   WS-With-Ins-Found-Sw.
045600     move     spaces          to  WS010-Pending-Name.
045700     move     zero            to  WS-Svc-Order.
045800     add      1               to  WS-Doc-Count.
045900 bb011-Exit.
046000     exit.
046100*
046200* U1 header scan - each of the seven fields has its own marker,
046300*   tried on every line of the document, first match wins.
046400 bb020-Scan-Header-Line.
046500     move     zero  to  WS-Marker-Count.
046600     inspect  DLN-Line-Text  tallying  WS-Marker-Count
046700              for all "Лицевой счет:".
046800     if       WS-Marker-Count > zero  and  EPD-Account-Number = spaces
046900              perform  bb021-Scan-Account  thru  bb021-Exit.
047000     move     zero  to  WS-Marker-Count.
047100     inspect  DLN-Line-Text  tallying  WS-Marker-Count
047200              for all "ФИО:".
047300     if       WS-Marker-Count > zero  and  EPD-Full-Name = spaces
047400              perform  bb022-Scan-Full-Name  thru  bb022-Exit.
047500     move     zero  to  WS-Marker-Count.
047600     inspect  DLN-Line-Text  tallying  WS-Marker-Count
047700              for all "Адрес:".
047800     if       WS-Marker-Count > zero  and  EPD-Address = spaces
047900              perform  bb023-Scan-Address  thru  bb023-Exit.
048000     move     zero  to  WS-Marker-Count.
048100     inspect  DLN-Line-Text  tallying  WS-Marker-Count
048200              for all "ЗА ".
048300     if       WS-Marker-Count > zero  and  EPD-Payment-Period = spaces
048400              perform  bb024-Scan-Period  thru  bb024-Exit.
048500     move     zero  to  WS-Marker-Count.
048600     inspect  DLN-Line-Text  tallying  WS-Marker-Count
048700              for all "Просим оплатить счет до".
048800     if       WS-Marker-Count > zero  and  WS-Due-Date-Raw = spaces
048900              perform  bb025-Scan-Due-Date  thru  bb025-Exit.
049000     move     zero  to  WS-Marker-Count.
049100     inspect  DLN-Line-Text  tallying  WS-Marker-Count
049200              for all "без учета добровольного страхования".
049300     if       WS-Marker-Count > zero  and  EPD-Total-No-Ins = zero
049400              perform  bb026-Scan-Total-No-Ins  thru  bb026-Exit.
049500     move     zero  to  WS-Marker-Count.
049600     inspect  DLN-Line-Text  tallying  WS-Marker-Count
049700              for all "с учетом добровольного страхования".
049800     if       WS-Marker-Count > zero  and  EPD-Total-With-Ins = zero
049900              perform  bb027-Scan-Total-With-Ins  thru  bb027-Exit.
050000 bb020-Exit.
050100     exit.
050200*
050300 bb021-Scan-Account.
050400     move     spaces  to  WS-Label  WS-Value.
050500     unstring DLN-Line-Text  delimited by "Лицевой счет:"
050600              into  WS-Label  WS-Value.
050700     perform  cc520-Compact-Spaces  thru  cc520-Exit.
050800 bb021-Exit.
050900     exit.
051000*
051100 bb022-Scan-Full-Name.
051200     move     spaces  to  WS-Label  WS-Value.
051300     unstring DLN-Line-Text  delimited by "ФИО:"
051400              into  WS-Label  WS-Value.
051500     perform  cc530-Trim-Leading-Space  thru  cc530-Exit.
051600     move     WS-Value (1:40)  to  EPD-Full-Name.
051700 bb022-Exit.
051800     exit.
051900*
052000 bb023-Scan-Address.
052100     move     spaces  to  WS-Label  WS-Value.
052200     unstring DLN-Line-Text  delimited by "Адрес:"
052300              into  WS-Label  WS-Value.
052400     perform  cc530-Trim-Leading-Space  thru  cc530-Exit.
052500     move     WS-Value (1:60)  to  EPD-Address.
052600 bb023-Exit.
052700     exit.
052800*
052900* Period marker is embedded, not a "label:value" line - "ЗА
053000*   <monthname> <yyyy>" - month name goes through EP090 Monthnum
053100*   (unknown name defaults to 01 inside EP090 itself, per R1).
053200 bb024-Scan-Period.
053300     move     spaces  to  WS-Label  WS-Value.
053400     unstring DLN-Line-Text  delimited by "ЗА "
053500              into  WS-Label  WS-Value.
053600     perform  cc530-Trim-Leading-Space  thru  cc530-Exit.
053700     move     spaces  to  WS010-Year-Txt.
053800     unstring WS-Value  delimited by space
053900              into  ep90-month-name-in  WS010-Year-Txt.
054000     move     "MONTHNUM"  to  ep90-function.
054100     call     "ep090"  using  ep90-parameters.
054200     move     ep90-month-num-out  to  WS010-Period-MM.
054300     move     WS010-Year-Txt (1:4)  to  WS010-Period-CCYY.
054400     move     WS010-Period-MM       to  EPD-Payment-Period (1:2).
054500     move     "."                   to  EPD-Payment-Period (3:1).
054600     move     WS010-Period-CCYY     to  EPD-Payment-Period (4:4).
054700 bb024-Exit.
054800     exit.
054900*
055000 bb025-Scan-Due-Date.
055100     move     spaces  to  WS-Label  WS-Value.
055200     unstring DLN-Line-Text  delimited by "Просим оплатить счет до"
055300              into  WS-Label  WS-Value.
055400     perform  cc530-Trim-Leading-Space  thru  cc530-Exit.
055500     move     WS-Value (1:10)  to  WS-Due-Date-Raw.
055600 bb025-Exit.
055700     exit.
055800*
055900 bb026-Scan-Total-No-Ins.
056000     move     spaces  to  WS-Label  WS-Value.
056100     unstring DLN-Line-Text  delimited by
056200              "без учета добровольного страхования"
056300              into  WS-Label  WS-Value.
056400     perform  cc530-Trim-Leading-Space  thru  cc530-Exit.
056500     if       WS-Value (1:1) = ":"
056600              move  WS-Value (2:99)  to  WS-Value
056700              perform  cc530-Trim-Leading-Space  thru  cc530-Exit.
056800     move     WS-Value (1:16)  to  ep95-token-in.
056900     move     2                to  ep95-decimals.
057000     call     "ep095"  using  ep95-parameters.
057100     move     ep95-value-out   to  EPD-Total-No-Ins.
057200     move     "Y"              to  WS-No-Ins-Found-Sw.
057300 bb026-Exit.
057400     exit.
057500*
057600 bb027-Scan-Total-With-Ins.
057700     move     spaces  to  WS-Label  WS-Value.
057800     unstring DLN-Line-Text  delimited by
057900              "с учетом добровольного страхования"
058000              into  WS-Label  WS-Value.
058100     perform  cc530-Trim-Leading-Space  thru  cc530-Exit.
058200     if       WS-Value (1:1) = ":"
058300              move  WS-Value (2:99)  to  WS-Value
058400              perform  cc530-Trim-Leading-Space  thru  cc530-Exit.
058500     move     WS-Value (1:16)  to  ep95-token-in.
058600     move     2                to  ep95-decimals.
058700     call     "ep095"  using  ep95-parameters.
058800     move     ep95-value-out   to  EPD-Total-With-Ins.
058900     move     "Y"              to  WS-With-Ins-Found-Sw.
059000 bb027-Exit.
059100     exit.
059200*
059300* U1 service section state machine - exclusion rule first (case
059400*   folded, applies everywhere), then start/stop marker checks.
059500 bb040-Check-Section-Marks.
059600     move     "N"  to  WS-Skip-Line-Sw.
059700     perform  cc800-Upper-Copy-Line  thru  cc800-Exit.
059800     move     zero  to  WS-Marker-Count.
059900     inspect  WS010-Line-Upper  tallying  WS-Marker-Count
060000              for all "ВСЕГО ЗА".
060100     if       WS-Marker-Count > zero
060200              move  "Y"  to  WS-Skip-Line-Sw.
060300     move     zero  to  WS-Marker-Count.
060400     inspect  WS010-Line-Upper  tallying  WS-Marker-Count
060500              for all "БЕЗ УЧЕТА ДОБРОВОЛЬНОГО СТРАХОВАНИЯ".
060600     if       WS-Marker-Count > zero
060700              move  "Y"  to  WS-Skip-Line-Sw.
060800     move     zero  to  WS-Marker-Count.
060900     inspect  WS010-Line-Upper  tallying  WS-Marker-Count
061000              for all "С УЧЕТОМ ДОБРОВОЛЬНОГО СТРАХОВАНИЯ".
061100     if       WS-Marker-Count > zero
061200              move  "Y"  to  WS-Skip-Line-Sw.
061300     if       WS-Skip-Line-Sw = "Y"
061400              go to  bb040-Exit.
061500     if       WS-In-Service-Section
061600              perform  bb042-Check-Section-Stop  thru  bb042-Exit
061700              go to    bb040-Exit.
061800     perform  bb041-Check-Section-Start  thru  bb041-Exit.
061900 bb040-Exit.
062000     exit.
062100*
062200 bb041-Check-Section-Start.
062300     move     zero  to  WS-Marker-Count.
062400     inspect  DLN-Line-Text  tallying  WS-Marker-Count
062500              for all "РАСЧЕТ РАЗМЕРА ПЛАТЫ".
062600     if       WS-Marker-Count > zero
062700              go to  bb041-Start-Found.
062800     move     zero  to  WS-Marker-Count.
062900     inspect  DLN-Line-Text  tallying  WS-Marker-Count
063000              for all "Начисления за".
063100     if       WS-Marker-Count > zero
063200              go to  bb041-Start-Found.
063300     move     zero  to  WS-Marker-Count.
063400     inspect  DLN-Line-Text  tallying  WS-Marker-Count
063500              for all "ВИДЫ УСЛУГ".
063600     if       WS-Marker-Count > zero
063700              go to  bb041-Start-Found.
063800     move     zero  to  WS-Marker-Count.
063900     inspect  DLN-Line-Text  tallying  WS-Marker-Count
064000              for all "УСЛУГА".
064100     if       WS-Marker-Count = zero
064200              go to  bb041-Exit.
064300 bb041-Start-Found.
064400     move     "Y"  to  WS-In-Service-Sw.
064500     move     "Y"  to  WS-Skip-Line-Sw.
064600     if       WS-Header-Checked-Sw not = "Y"
064700              move  "Y"  to  WS-Header-Checked-Sw
064800              perform  bb070-Validate-Header  thru  bb070-Exit.
064900 bb041-Exit.
065000     exit.
065100*
065200 bb042-Check-Section-Stop.
065300     move     zero  to  WS-Marker-Count.
065400     inspect  DLN-Line-Text  tallying  WS-Marker-Count
065500              for all "Всего за".
065600     if       WS-Marker-Count > zero
065700              go to  bb042-Stop-Found.
065800     move     zero  to  WS-Marker-Count.
065900     inspect  DLN-Line-Text  tallying  WS-Marker-Count
066000              for all "Итого к оплате".
066100     if       WS-Marker-Count > zero
066200              go to  bb042-Stop-Found.
066300     move     zero  to  WS-Marker-Count.
066400     inspect  DLN-Line-Text  tallying  WS-Marker-Count
066500              for all "ИТОГО:".
066600     if       WS-Marker-Count > zero
066700              go to  bb042-Stop-Found.
066800     move     zero  to  WS-Marker-Count.
066900     inspect  DLN-Line-Text  tallying  WS-Marker-Count
067000              for all "Сведения о перерасчетах".
067100     if       WS-Marker-Count > zero
067200              go to  bb042-Stop-Found.
067300     move     zero  to  WS-Marker-Count.
067400     inspect  DLN-Line-Text  tallying  WS-Marker-Count
067500              for all "СПРАВОЧНАЯ ИНФОРМАЦИЯ".
067600     if       WS-Marker-Count = zero
067700              go to  bb042-Exit.
067800 bb042-Stop-Found.
067900     move     "N"  to  WS-In-Service-Sw.
068000     move     "Y"  to  WS-Skip-Line-Sw.
068100     if       WS-Have-Pending-Pair = "Y"
068200              perform  cc100-Post-Service-Line  thru  cc100-Exit
068300              move  "N"  to  WS-Have-Pending-Pair.
068400 bb042-Exit.
068500     exit.
068600*
068700* U2 / R7 - the four required fields only; totals/insurance are
068800*   finished off at document-end once every line has been seen.
068900 bb070-Validate-Header.
069000     move     "N"      to  WS-Doc-Rejected-Sw.
069100     move     spaces   to  WS-Reject-Reason.
069200     if       EPD-Account-Number = spaces
069300              move  "Y"  to  WS-Doc-Rejected-Sw
069400              move  "ACCOUNT NUMBER MISSING"  to  WS-Reject-Reason
069500              go to  bb070-Write-Reject.
069600     if       EPD-Full-Name = spaces
069700              move  "Y"  to  WS-Doc-Rejected-Sw
069800              move  "FULL NAME MISSING"  to  WS-Reject-Reason
069900              go to  bb070-Write-Reject.
070000     if       EPD-Address = spaces
070100              move  "Y"  to  WS-Doc-Rejected-Sw
070200              move  "ADDRESS MISSING"  to  WS-Reject-Reason
070300              go to  bb070-Write-Reject.
070400     if       EPD-Payment-Period = spaces
070500              move  "Y"  to  WS-Doc-Rejected-Sw
070600              move  "PAYMENT PERIOD MISSING"  to  WS-Reject-Reason
070700              go to  bb070-Write-Reject.
070800     go       to  bb070-Exit.
070900 bb070-Write-Reject.
071000     add      1  to  WS-Reject-Count.
071100     move     EPD-Doc-Id          to  REJ-Doc-Seq.
071200     move     EPD-Account-Number  to  REJ-Account.
071300     move     WS-Reject-Reason    to  REJ-Reason.
071400     write    REJECT-Record.
071500 bb070-Exit.
071600     exit.
071700*
071800* U2 - due-date conversion and the insurance derivation, run
071900*   once per document after both grand totals have had a chance
072000*   to turn up (they print after the service table).
072100 bb080-Finalize-Totals.
072200     if       WS-Due-Date-Raw not = spaces
072300              if   WS-Due-Raw-Sep1 = "."  and  WS-Due-Raw-Sep2 = "."
072400                   move  "DUEDATE"        to  ep90-function
072500                   move  WS-Due-Date-Raw  to  ep90-date-in
072600                   call  "ep090"  using  ep90-parameters
072700                   if    EP90-Date-Is-Valid
072800                         move  ep90-date-out  to  EPD-Due-Date
072900                   else
073000                         move  spaces         to  EPD-Due-Date
073100              else
073200                   move  spaces  to  EPD-Due-Date.
073300     subtract EPD-Total-No-Ins  from  EPD-Total-With-Ins
073400              giving  EPD-Insurance-Amt.
073500     perform  bb081-Check-Total-Warnings  thru  bb081-Exit.
073600 bb080-Exit.
073700     exit.
073800*
073900* U2 - neither grand total is a hard reject (the document still
074000*   posts at zero per R-rule 2), but a missing total is logged
074100*   as a warning on REJECTS so the run can be traced back to the
074200*   source line that never matched either label.
074300 bb081-Check-Total-Warnings.
074400     if       not WS-No-Ins-Found
074500              move  "TOTAL-WITHOUT-INSURANCE DEFAULTED TO 0.00"
074600                    to  WS-Reject-Reason
074700              perform  bb082-Write-Warning  thru  bb082-Exit.
074800     if       not WS-With-Ins-Found
074900              move  "TOTAL-WITH-INSURANCE DEFAULTED TO 0.00"
075000                    to  WS-Reject-Reason
075100              perform  bb082-Write-Warning  thru  bb082-Exit.
075200 bb081-Exit.
075300     exit.
075400*
075500 bb082-Write-Warning.
075600     add      1  to  WS-Warning-Count.
075700     move     EPD-Doc-Id          to  REJ-Doc-Seq.
075800     move     EPD-Account-Number  to  REJ-Account.
075900     move     WS-Reject-Reason    to  REJ-Reason.
076000     write    REJECT-Record.
076100 bb082-Exit.
076200     exit.
076300*
076400 bb060-Finish-Document.
076500     if       WS-Have-Pending-Pair = "Y"
076600              perform  cc100-Post-Service-Line  thru  cc100-Exit
076700              move  "N"  to  WS-Have-Pending-Pair.
076800     if       WS-Header-Checked-Sw not = "Y"
076900              move  "Y"  to  WS-Header-Checked-Sw
077000              perform  bb070-Validate-Header  thru  bb070-Exit.
077100     if       WS-Doc-Rejected
077200              go to  bb060-Exit.
077300     perform  bb080-Finalize-Totals  thru  bb080-Exit.
077400     write    EPD-Document-Record.
077500 bb060-Exit.
077600     exit.
077700*
077800* U1 service section - word-scan the line, then look for the
077900*   last five tokens (Amount/Recalc/Debt/Paid/Total) every
078000*   service line carries, per R1.
078100 bb050-Process-Section-Line.
078200     move     DLN-Line-Text  to  WS010-Tokenize-Source.
078300     perform  cc000-Tokenize-Line  thru  cc000-Exit.
078400     if       WS010-Token-Count = zero
078500              go to  bb050-Exit.
078600     perform  cc600-Count-Trailing-Money  thru  cc600-Exit.
078700     if       WS010-Money-Tail-Count < 5
078800              perform  cc650-Check-Name-Line  thru  cc650-Exit
078900              go to    bb050-Exit.
079000     perform  cc610-Classify-Data-Line  thru  cc610-Exit.
079100 bb050-Exit.
079200     exit.
079300*
079400* Word-scan - collapse runs of blanks to one space (UNSTRING's
079500*   own ALL-SPACE delimiter rule does that for us) and hold the
079600*   words in WS-Token so the classifier can look at them from
079700*   either end.
079800 cc000-Tokenize-Line.
079900     move     1      to  WS010-Ptr.
080000     move     zero   to  WS010-Token-Count.
080100     move     spaces to  WS010-Token-Area.
080200     perform  cc005-Extract-One-Token  thru  cc005-Exit
080300              until    WS010-Ptr > 132
080400              or       WS010-Token-Count > 19.
080500 cc000-Exit.
080600     exit.
080700*
080800 cc005-Extract-One-Token.
080900     move     spaces  to  WS010-Raw-Token.
081000     unstring WS010-Tokenize-Source  delimited by  all space
081100              into  WS010-Raw-Token
081200              with pointer  WS010-Ptr.
081300     if       WS010-Raw-Token = spaces
081400              move  133  to  WS010-Ptr
081500              go to  cc005-Exit.
081600     add      1  to  WS010-Token-Count.
081700     move     WS010-Raw-Token  to  WS-Token (WS010-Token-Count).
081800 cc005-Exit.
081900     exit.
082000*
082100* The last five words of every service-table line are always
082200*   Amount/Recalc/Debt/Paid/Total (R1) - count how many of them
082300*   really are money tokens before trying to classify the rest.
082400 cc600-Count-Trailing-Money.
082500     move     zero  to  WS010-Money-Tail-Count.
082600     if       WS010-Token-Count < 5
082700              go to  cc600-Exit.
082800     perform  cc605-Check-Tail-Token
082900              varying  WS010-Tail-N  from 1 by 1
083000              until    WS010-Tail-N > 5.
083100 cc600-Exit.
083200     exit.
083300*
083400 cc605-Check-Tail-Token.
083500     compute  WS010-Scan-Ix = WS010-Token-Count - WS010-Tail-N + 1.
083600     move     WS-Token (WS010-Scan-Ix)  to  WS010-Chk-Token.
083700     perform  cc700-Is-Money-Token  thru  cc700-Exit.
083800     if       WS-Is-Money = "Y"
083900              add  1  to  WS010-Money-Tail-Count.
084000 cc605-Exit.
084100     exit.
084200*
084300* Five trailing money tokens found - work out which of the R1
084400*   shapes the leading words (Rem-N of them) make up, in the
084500*   priority order the rule lays down.
084600 cc610-Classify-Data-Line.
084700     if       WS-Have-Pending-Pair = "Y"
084800              perform  cc100-Post-Service-Line  thru  cc100-Exit
084900              move  "N"  to  WS-Have-Pending-Pair.
085000     compute  WS010-Rem-N = WS010-Token-Count - 5.
085100     move     spaces  to  WS010-Columns.
085200     compute  WS010-Ix = WS010-Token-Count - 4.
085300     move     WS-Token (WS010-Ix)      to  WS-Col-Amount.
085400     move     WS-Token (WS010-Ix + 1)  to  WS-Col-Recalc.
085500     move     WS-Token (WS010-Ix + 2)  to  WS-Col-Debt.
085600     move     WS-Token (WS010-Ix + 3)  to  WS-Col-Paid.
085700     move     WS-Token (WS010-Ix + 4)  to  WS-Col-Total.
085800     if       WS010-Rem-N = zero
085900              go to  cc610-Format5.
086000     move     "N"  to  WS-Shape-1.
086100     move     "N"  to  WS-Shape-2.
086200     if       WS010-Rem-N < 3
086300              go to  cc610-Try-2.
086400     move     WS-Token (WS010-Rem-N - 2)  to  WS010-Chk-Token.
086500     perform  cc740-Is-Number-Token  thru  cc740-Exit.
086600     move     WS-Is-Number  to  WS-Save-1.
086700     move     WS-Token (WS010-Rem-N - 1)  to  WS010-Chk-Token.
086800     perform  cc720-Is-Unit-Token  thru  cc720-Exit.
086900     move     WS-Is-Unit  to  WS-Save-2.
087000     move     WS-Token (WS010-Rem-N)      to  WS010-Chk-Token.
087100     perform  cc700-Is-Money-Token  thru  cc700-Exit.
087200     if       WS-Save-1 = "Y"  and  WS-Save-2 = "Y"
087300       and    WS-Is-Money = "Y"
087400              move  "Y"  to  WS-Shape-1.
087500     if       WS-Shape-1 = "Y"
087600              go to  cc610-Use-1.
087700 cc610-Try-2.
087800     if       WS010-Rem-N < 2
087900              go to  cc610-Use-3.
088000     move     WS-Token (WS010-Rem-N - 1)  to  WS010-Chk-Token.
088100     perform  cc740-Is-Number-Token  thru  cc740-Exit.
088200     move     WS-Is-Number  to  WS-Save-1.
088300     move     WS-Token (WS010-Rem-N)      to  WS010-Chk-Token.
088400     perform  cc720-Is-Unit-Token  thru  cc720-Exit.
088500     move     WS-Is-Unit  to  WS-Save-2.
088600     if       WS-Save-1 = "Y"  and  WS-Save-2 = "Y"
088700              move  "Y"  to  WS-Shape-2.
088800     if       WS-Shape-2 = "Y"
088900              go to  cc610-Use-2.
089000     go       to  cc610-Use-3.
089100 cc610-Use-1.
089200     move     WS-Token (WS010-Rem-N - 2)  to  WS-Col-Volume.
089300     move     WS-Token (WS010-Rem-N - 1)  to  WS-Col-Unit.
089400     move     WS-Token (WS010-Rem-N)      to  WS-Col-Tariff.
089500     compute  WS010-Name-Tok-Count = WS010-Rem-N - 3.
089600     if       WS010-Name-Tok-Count = zero
089700              go to  cc610-Format4.
089800     go       to  cc610-Format1.
089900 cc610-Use-2.
090000     move     WS-Token (WS010-Rem-N - 1)  to  WS-Col-Volume.
090100     move     WS-Token (WS010-Rem-N)      to  WS-Col-Unit.
090200     compute  WS010-Name-Tok-Count = WS010-Rem-N - 2.
090300     go       to  cc610-Format2.
090400 cc610-Use-3.
090500     move     WS010-Rem-N  to  WS010-Name-Tok-Count.
090600     go       to  cc610-Format3.
090700*
090800* Format 1 - NAME VOLUME UNIT TARIFF AMOUNT RECALC DEBT PAID
090900*   TOTAL, the full metered line.
091000 cc610-Format1.
091100     perform  cc670-Build-Name-From-Tokens  thru  cc670-Exit.
091200     move     WS010-Built-Name  to  WS-Col-Name.
091300     move     "Y"  to  WS-Have-Pending-Pair.
091400     go       to  cc610-Exit.
091500*
091600* Format 2 - NAME VOLUME UNIT AMOUNT RECALC DEBT PAID TOTAL, no
091700*   tariff column - R3 gets one more try against the name text.
091800 cc610-Format2.
091900     perform  cc670-Build-Name-From-Tokens  thru  cc670-Exit.
092000     move     WS010-Built-Name  to  WS-Col-Name.
092100     perform  cc210-Extract-Tariff  thru  cc210-Exit.
092200     move     "Y"  to  WS-Have-Pending-Pair.
092300     go       to  cc610-Exit.
092400*
092500* Format 3 - NAME AMOUNT RECALC DEBT PAID TOTAL, a flat-rate
092600*   line - R2/R3 try to pull volume/unit/tariff back out of the
092700*   name text before it is cleaned.
092800 cc610-Format3.
092900     perform  cc670-Build-Name-From-Tokens  thru  cc670-Exit.
093000     move     WS010-Built-Name  to  WS-Col-Name.
093100     move     WS-Col-Name       to  WS-Name-Raw.
093200     perform  cc200-Extract-Volume-Unit  thru  cc200-Exit.
093300     move     "Y"  to  WS-Have-Pending-Pair.
093400     go       to  cc610-Exit.
093500*
093600* Format 4 - VOLUME UNIT TARIFF AMOUNT RECALC DEBT PAID TOTAL,
093700*   no name on the line at all - comes from a held name line or
093800*   R5 context, below.
093900 cc610-Format4.
094000     move     spaces  to  WS-Col-Name.
094100     if       WS-Have-Pending-Name = "Y"
094200              move  WS010-Pending-Name  to  WS-Col-Name
094300              move  "N"                 to  WS-Have-Pending-Name
094400              move  spaces              to  WS010-Pending-Name.
094500     move     "Y"  to  WS-Have-Pending-Pair.
094600     go       to  cc610-Exit.
094700*
094800* Format 5 - AMOUNT RECALC DEBT PAID TOTAL, numbers only.
094900 cc610-Format5.
095000     move     spaces  to  WS-Col-Name  WS-Col-Volume.
095100     move     spaces  to  WS-Col-Unit  WS-Col-Tariff.
095200     if       WS-Have-Pending-Name = "Y"
095300              move  WS010-Pending-Name  to  WS-Col-Name
095400              move  "N"                 to  WS-Have-Pending-Name
095500              move  spaces              to  WS010-Pending-Name.
095600     move     "Y"  to  WS-Have-Pending-Pair.
095700 cc610-Exit.
095800     exit.
095900*
096000* R1 2.b - fewer than five trailing money tokens, so this is not
096100*   a data line.  A keyword match makes it a name line; emit any
096200*   already-staged pair first, then hold this line as the name.
096300 cc650-Check-Name-Line.
096400     perform  cc660-Has-Keyword  thru  cc660-Exit.
096500     if       WS-Has-Keyword not = "Y"
096600              go to  cc650-Exit.
096700     if       WS-Have-Pending-Pair = "Y"
096800              perform  cc100-Post-Service-Line  thru  cc100-Exit
096900              move  "N"  to  WS-Have-Pending-Pair.
097000     move     WS010-Token-Count  to  WS010-Name-Tok-Count.
097100     perform  cc670-Build-Name-From-Tokens  thru  cc670-Exit.
097200     move     WS010-Built-Name  to  WS010-Pending-Name.
097300     move     "Y"  to  WS-Have-Pending-Name.
097400 cc650-Exit.
097500     exit.
097600*
097700 cc660-Has-Keyword.
097800     move     "N"  to  WS-Has-Keyword.
097900     perform  cc665-Check-One-Keyword
098000              varying  WS-Kw-Ix  from 1 by 1
098100              until    WS-Kw-Ix > 26
098200              or       WS-Has-Keyword = "Y".
098300 cc660-Exit.
098400     exit.
098500*
098600 cc665-Check-One-Keyword.
098700     move     zero  to  WS-Marker-Count.
098800     inspect  DLN-Line-Text  tallying  WS-Marker-Count
098900              for all  WS-Keyword (WS-Kw-Ix).
099000     if       WS-Marker-Count > zero
099100              move  "Y"  to  WS-Has-Keyword.
099200 cc665-Exit.
099300     exit.
099400*
099500* Glue the first Name-Tok-Count tokens back into one string with
099600*   single spaces, same way they appeared on the document line.
099700 cc670-Build-Name-From-Tokens.
099800     move     spaces  to  WS010-Built-Name.
099900     move     1       to  WS010-Name-Ptr.
100000     if       WS010-Name-Tok-Count = zero
100100              go to  cc670-Exit.
100200     perform  cc675-Append-One-Token
100300              varying  WS010-Bld-Ix  from 1 by 1
100400              until    WS010-Bld-Ix > WS010-Name-Tok-Count.
100500 cc670-Exit.
100600     exit.
100700*
100800 cc675-Append-One-Token.
100900     if       WS010-Name-Ptr > 40
101000              go to  cc675-Exit.
101100     string   WS-Token (WS010-Bld-Ix)  delimited by  space
101200              " "                      delimited by  size
101300              into      WS010-Built-Name
101400              with pointer  WS010-Name-Ptr
101500              on overflow continue.
101600 cc675-Exit.
101700     exit.
101800*
101900* Money token - digits (optional leading "-"), a "," or "."
102000*   point, then exactly two digits, nothing else in the word.
102100 cc700-Is-Money-Token.
102200     move     "N"  to  WS-Is-Money.
102300     perform  cc705-Find-Token-Len  thru  cc705-Exit.
102400     if       WS010-Tok-Len < 4
102500              go to  cc700-Exit.
102600     compute  WS010-Sep-Pos = WS010-Tok-Len - 2.
102700     if       WS010-Chk-Token (WS010-Sep-Pos:1) not = ","
102800       and    WS010-Chk-Token (WS010-Sep-Pos:1) not = "."
102900              go to  cc700-Exit.
103000     if       WS010-Chk-Token (WS010-Tok-Len - 1:1) not numeric
103100              go to  cc700-Exit.
103200     if       WS010-Chk-Token (WS010-Tok-Len:1)     not numeric
103300              go to  cc700-Exit.
103400     compute  WS010-Int-Len = WS010-Sep-Pos - 1.
103500     if       WS010-Int-Len < 1
103600              go to  cc700-Exit.
103700     move     "Y"  to  WS-Digit-Run-OK.
103800     perform  cc710-Check-One-Digit
103900              varying  WS010-Chk-Ix  from 1 by 1
104000              until    WS010-Chk-Ix > WS010-Int-Len.
104100     move     WS-Digit-Run-OK  to  WS-Is-Money.
104200 cc700-Exit.
104300     exit.
104400*
104500* Length of the word under test - up to the first trailing
104600*   space, capped at 20 (the widest word column holds).
104700 cc705-Find-Token-Len.
104800     move     zero  to  WS010-Tok-Len.
104900     perform  cc706-Bump-Len
105000              varying  WS010-Chk-Ix  from 1 by 1
105100              until    WS010-Chk-Ix > 20
105200              or       WS010-Chk-Token (WS010-Chk-Ix:1) = space.
105300 cc705-Exit.
105400     exit.
105500*
105600 cc706-Bump-Len.
105700     add      1  to  WS010-Tok-Len.
105800*
105900 cc710-Check-One-Digit.
106000     if       WS010-Chk-Ix = 1  and  WS010-Chk-Token (1:1) = "-"
106100              go to  cc710-Exit.
106200     if       WS010-Chk-Token (WS010-Chk-Ix:1) not numeric
106300              move  "N"  to  WS-Digit-Run-OK.
106400 cc710-Exit.
106500     exit.
106600*
106700* Unit token - no digits anywhere in the word (it may still end
106800*   in a period, e.g. "кв.м.").
106900 cc720-Is-Unit-Token.
107000     move     "N"  to  WS-Is-Unit.
107100     if       WS010-Chk-Token = spaces
107200              go to  cc720-Exit.
107300     perform  cc705-Find-Token-Len  thru  cc705-Exit.
107400     move     "Y"  to  WS-Digit-Run-OK.
107500     perform  cc725-Check-No-Digit
107600              varying  WS010-Chk-Ix  from 1 by 1
107700              until    WS010-Chk-Ix > WS010-Tok-Len.
107800     move     WS-Digit-Run-OK  to  WS-Is-Unit.
107900 cc720-Exit.
108000     exit.
108100*
108200 cc725-Check-No-Digit.
108300     if       WS010-Chk-Token (WS010-Chk-Ix:1) numeric
108400              move  "N"  to  WS-Digit-Run-OK.
108500 cc725-Exit.
108600     exit.
108700*
108800* Plain number token - digits, optional leading "-", at most one
108900*   "." fraction point, no comma (volume/tariff-from-name shape).
109000 cc740-Is-Number-Token.
109100     move     "N"  to  WS-Is-Number.
109200     if       WS010-Chk-Token = spaces
109300              go to  cc740-Exit.
109400     perform  cc705-Find-Token-Len  thru  cc705-Exit.
109500     move     "Y"    to  WS-Digit-Run-OK.
109600     move     zero   to  WS010-Dot-Count.
109700     perform  cc745-Check-Num-Char
109800              varying  WS010-Chk-Ix  from 1 by 1
109900              until    WS010-Chk-Ix > WS010-Tok-Len.
110000     if       WS010-Dot-Count > 1
110100              move  "N"  to  WS-Digit-Run-OK.
110200     move     WS-Digit-Run-OK  to  WS-Is-Number.
110300 cc740-Exit.
110400     exit.
110500*
110600 cc745-Check-Num-Char.
110700     if       WS010-Chk-Ix = 1  and  WS010-Chk-Token (1:1) = "-"
110800              go to  cc745-Exit.
110900     if       WS010-Chk-Token (WS010-Chk-Ix:1) = "."
111000              add  1  to  WS010-Dot-Count
111100              go to  cc745-Exit.
111200     if       WS010-Chk-Token (WS010-Chk-Ix:1) not numeric
111300              move  "N"  to  WS-Digit-Run-OK.
111400 cc745-Exit.
111500     exit.
111600*
111700* Case-fold a copy of the line for the exclusion rule only - the
111800*   start/stop markers above stay case-sensitive, as printed.
111900 cc800-Upper-Copy-Line.
112000     move     DLN-Line-Text  to  WS010-Line-Upper.
112100     inspect  WS010-Line-Upper
112200              converting  WS010-Lower-Cyr  to  WS010-Upper-Cyr.
112300 cc800-Exit.
112400     exit.
112500*
112600* R2/R3 - Format 3's name text re-scanned for a trailing
112700*   "<number> <unit> [<number>]" - first number is volume, the
112800*   word is the unit, a further trailing number is the tariff.
112900 cc200-Extract-Volume-Unit.
113000     move     spaces  to  WS010-Tokenize-Source.
113100     move     WS-Name-Raw  to  WS010-Tokenize-Source.
113200     perform  cc000-Tokenize-Line  thru  cc000-Exit.
113300     move     spaces  to  WS-Col-Volume  WS-Col-Unit  WS-Col-Tariff.
113400     if       WS010-Token-Count < 2
113500              move  WS-Name-Raw  to  WS-Col-Name
113600              go to  cc200-Exit.
113700     move     WS-Token (WS010-Token-Count - 1)  to  WS010-Chk-Token.
113800     perform  cc740-Is-Number-Token  thru  cc740-Exit.
113900     move     WS-Is-Number  to  WS-Save-1.
114000     move     WS-Token (WS010-Token-Count)      to  WS010-Chk-Token.
114100     perform  cc720-Is-Unit-Token  thru  cc720-Exit.
114200     move     WS-Is-Unit  to  WS-Save-2.
114300     if       WS-Save-1 not = "Y"  or  WS-Save-2 not = "Y"
114400              move  WS-Name-Raw  to  WS-Col-Name
114500              go to  cc200-Exit.
114600     move     WS-Token (WS010-Token-Count - 1)  to  WS-Col-Volume.
114700     move     WS-Token (WS010-Token-Count)      to  WS-Col-Unit.
114800     compute  WS010-Name-Tok-Count = WS010-Token-Count - 2.
114900     if       WS010-Name-Tok-Count not < 1
115000              move  WS-Token (WS010-Name-Tok-Count)  to  WS010-Chk-Token
115100              perform  cc700-Is-Money-Token  thru  cc700-Exit
115200              if  WS-Is-Money = "Y"
115300                  move  WS-Token (WS010-Name-Tok-Count)  to  WS-Col-Tariff
115400                  subtract  1  from  WS010-Name-Tok-Count.
115500     perform  cc670-Build-Name-From-Tokens  thru  cc670-Exit.
115600     move     WS010-Built-Name  to  WS-Col-Name.
115700 cc200-Exit.
115800     exit.
115900*
116000* R3 - Format 2's leftover name text re-scanned for one trailing
116100*   money word - the tariff column the format itself does not
116200*   carry.
116300 cc210-Extract-Tariff.
116400     move     spaces  to  WS010-Tokenize-Source.
116500     move     WS-Col-Name  to  WS010-Tokenize-Source.
116600     perform  cc000-Tokenize-Line  thru  cc000-Exit.
116700     if       WS010-Token-Count = zero
116800              go to  cc210-Exit.
116900     move     WS-Token (WS010-Token-Count)  to  WS010-Chk-Token.
117000     perform  cc700-Is-Money-Token  thru  cc700-Exit.
117100     if       WS-Is-Money not = "Y"
117200              go to  cc210-Exit.
117300     move     WS-Token (WS010-Token-Count)  to  WS-Col-Tariff.
117400     compute  WS010-Name-Tok-Count = WS010-Token-Count - 1.
117500     perform  cc670-Build-Name-From-Tokens  thru  cc670-Exit.
117600     move     WS010-Built-Name  to  WS-Col-Name.
117700 cc210-Exit.
117800     exit.
117900*
118000* Shared poster - every shape (1 thru 5) ends up here once the
118100*   nine columns hold whatever text they are going to hold.
118200*   Volume/tariff are normalised first since R5 keys off them.
118300 cc100-Post-Service-Line.
118400     if       WS-Doc-Rejected
118500              go to  cc100-Exit.
118600     add      1  to  WS-Svc-Order.
118700     move     EPD-Doc-Id     to  SVC-Doc-Id.
118800     move     WS-Svc-Order   to  SVC-Order.
118900     move     WS-Col-Unit    to  SVC-Unit.
119000*
119100     move     4              to  ep95-decimals.
119200     move     WS-Col-Volume  to  ep95-token-in.
119300     call     "ep095"  using  ep95-parameters.
119400     move     ep95-value-out to  SVC-Volume.
119500*
119600     move     WS-Col-Tariff  to  ep95-token-in.
119700     call     "ep095"  using  ep95-parameters.
119800     move     ep95-value-out to  SVC-Tariff.
119900*
120000     perform  cc220-Clean-Service-Name  thru  cc220-Exit.
120100     perform  cc230-Name-By-Context     thru  cc230-Exit.
120200     move     WS-Name-Clean  to  SVC-Name.
120300*
120400     move     2              to  ep95-decimals.
120500     move     WS-Col-Amount  to  ep95-token-in.
120600     call     "ep095"  using  ep95-parameters.
120700     move     ep95-value-out to  SVC-Amount.
120800*
120900     move     WS-Col-Recalc  to  ep95-token-in.
121000     call     "ep095"  using  ep95-parameters.
121100     move     ep95-value-out to  SVC-Recalc.
121200*
121300     move     WS-Col-Debt    to  ep95-token-in.
121400     call     "ep095"  using  ep95-parameters.
121500     move     ep95-value-out to  SVC-Debt.
121600*
121700     move     WS-Col-Paid    to  ep95-token-in.
121800     call     "ep095"  using  ep95-parameters.
121900     move     ep95-value-out to  SVC-Paid.
122000*
122100     move     WS-Col-Total   to  ep95-token-in.
122200     call     "ep095"  using  ep95-parameters.
122300     move     ep95-value-out to  SVC-Line-Total.
122400*
122500     write    SVC-Charge-Record.
122600     add      1  to  EPD-Service-Count.
122700     add      1  to  WS-Svc-Count.
122800 cc100-Exit.
122900     exit.
123000*
123100* R4 - strip a trailing "(nnn)" service code then insist the
123200*   text that is left still has a Cyrillic capital in it.
123300 cc220-Clean-Service-Name.
123400     move     WS-Col-Name  to  WS-Name-Clean.
123500     move     zero  to  WS010-Paren-Count.
123600     inspect  WS-Name-Clean  tallying  WS010-Paren-Count  for all "(".
123700     if       WS010-Paren-Count = zero
123800              go to  cc220-Test-Cyrillic.
123900     inspect  WS-Name-Clean  tallying  WS010-Paren-Pos
124000              for characters before initial "(".
124100     move     WS-Name-Clean (1: WS010-Paren-Pos)  to  WS-Name-Raw.
124200     move     spaces  to  WS-Name-Clean.
124300     move     WS-Name-Raw (1: WS010-Paren-Pos)     to  WS-Name-Clean.
124400 cc220-Test-Cyrillic.
124500     move     zero  to  WS010-Cyr-Count.
124600     perform  cc221-Check-Cyr-Char
124700              varying WS-Name-Ix  from 1 by 1
124800              until   WS-Name-Ix > 40.
124900     if       WS010-Cyr-Count = zero
125000              move  WS-Col-Name  to  WS-Name-Clean.
125100 cc220-Exit.
125200     exit.
125300*
125400 cc221-Check-Cyr-Char.
125500     if       WS-Name-Char (WS-Name-Ix)  is  EP-CYRILLIC-CAP
125600              add  1  to  WS010-Cyr-Count.
125700*
125800* R5 - a data line with no usable name is named off its unit and
125900*   tariff; unmatched combinations fall back to "УСЛУГА (unit)".
126000 cc230-Name-By-Context.
126100     if       WS-Name-Clean not = spaces
126200              go to  cc230-Exit.
126300     set      WS-Ctx-Ix  to  1.
126400     search   WS-Ctx-Entry
126500              at end
126600                   string "УСЛУГА (" delimited by size
126700                          SVC-Unit   delimited by space
126800                          ")"        delimited by size
126900                          into  WS-Name-Clean
127000              when WS-Ctx-Unit (WS-Ctx-Ix) = SVC-Unit
127100               and WS-Ctx-Tariff (WS-Ctx-Ix) = SVC-Tariff
127200                   move  WS-Ctx-Name (WS-Ctx-Ix)  to  WS-Name-Clean.
127300     if       WS-Name-Clean = "ДОБРОВОЛЬНОЕ СТРАХОВАНИЕ"
127400       and    SVC-Volume > 1000
127500              move  "ИТОГО"  to  WS-Name-Clean.
127600 cc230-Exit.
127700     exit.
127800*
127900* Delete embedded spaces out of the account number (thousands-
128000*   grouping style spacing sometimes survives the header split).
128100 cc520-Compact-Spaces.
128200     move     spaces  to  EPD-Account-Number.
128300     move     zero    to  WS010-Chk-Ix.
128400     perform  cc525-Compact-One-Char
128500              varying  WS010-Sep-Pos  from 1 by 1
128600              until    WS010-Sep-Pos > 99
128700              or       WS010-Chk-Ix > 20.
128800 cc520-Exit.
128900     exit.
129000*
129100 cc525-Compact-One-Char.
129200     if       WS-Value (WS010-Sep-Pos:1) not = space
129300              add  1  to  WS010-Chk-Ix
129400              if  WS010-Chk-Ix  not > 20
129500                  move  WS-Value (WS010-Sep-Pos:1)
129600                        to  EPD-Account-Number (WS010-Chk-Ix:1).
129700 cc525-Exit.
129800     exit.
129900*
130000 cc530-Trim-Leading-Space.
130100     perform  cc531-Shift-One-Left
130200              until  WS-Value (1:1) not = space.
130300 cc530-Exit.
130400     exit.
130500*
130600 cc531-Shift-One-Left.
130700     move     WS-Value (2:99)  to  WS-Value.
130800     move     space            to  WS-Value (100:1).
