000100* ***************************************************************
000200* *                                                             *
000300* *      E P 0 2 0   -   LEGACY RENT TABLE INGEST               *
000400* *                                                             *
000500* ***************************************************************
000600 identification          division.
000700 program-id.              ep020.
000800 author.                  V Sarkisova.
000900 installation.            Gorsvet EPD Bureau.
001000 date-written.            10/01/26.
001100 date-compiled.
001200 security.                Gorsvet EPD Bureau - Internal Use Only.
001300*
001400* Remarks.
001500*     Brings the old RENT package's service table across onto
001600*     RENTSVC.  Each RENTROWS row is checked against the R8
001700*     whitelist of service types (the old system carried a lot
001800*     of one-off test rows we do not want), converted from
001900*     "month name + year" to a real RSI-Svc-Date and checked
002000*     against everything already on RENTSVC so a re-run of a
002100*     month we have already loaded does not double the figures.
002200*
002300*     Called modules.     ep090.  (month name / first-of-month)
002400*                         ep095.  (numeric token clean-up)
002500*
002600* Change Log.
002700*     10/01/26 vbc  Req 4472  - Created.
002800*     17/01/26 vbc  Req 4472  - Whitelist table built from the
002900*                                17 service types Accounts signed
003000*                                off on - anything else is quietly
003100*                                dropped, no REJECTS entry.
003200*     25/01/26 msv  Req 4495  - Known-period table added so a
003300*                                re-run of RENTROWS for a month
003400*                                already on RENTSVC is a no-op.
003500*     21/02/26 msv  Req 4513  - Bureau audit found the whitelist
003600*                                did not match the 17 type strings
003700*                                Accounts actually signs off on -
003800*                                replaced with the exact list,
003900*                                double space and trailing period
004000*                                on the electricity-ODN entry
004100*                                kept as Accounts supplied it.
004200*     22/02/26 msv  Req 4514  - Known-period table given a combo
004300*                                redefine and the duplicate check
004400*                                now does one compare instead of
004500*                                three.
004600*     24/02/26 vbc  Req 4533  - Added 77-level Prog-Name, same
004700*                                convention the shop's other main
004800*                                programs carry.
004900*
005000 environment              division.
005100 copy  "epenvdiv.cob".
005200 input-output             section.
005300 file-control.
005400     select   RENTROWS   assign        "RENTROWS"
005500                          organization  line sequential
005600                          status        RN-Status.
005700     select   RENTSVC    assign        "RENTSVC"
005800                          organization  sequential
005900                          status        RS-Status.
006000 data                     division.
006100 file section.
006200 fd  RENTROWS.
006300 copy  "wsrentrw.cob".
006400*
006500 fd  RENTSVC.
006600 copy  "wsrentsv.cob".
006700*
006800 working-storage section.
006900 77  Prog-Name                pic x(17)  value "ep020 (1.0.00)".
007000 01  WS020-Status.
007100     03  RN-Status                pic xx  value "00".
007200     03  RS-Status                pic xx  value "00".
007300     03  filler                   pic x(02).
007400*
007500 01  WS020-Switches.
007600     03  WS-EOF-Switch            pic x   value "N".
007700         88  WS-EOF                   value "Y".
007800     03  WS-Load-EOF-Switch       pic x   value "N".
007900         88  WS-Load-EOF              value "Y".
008000     03  WS-Whitelisted-Sw        pic x   value "N".
008100         88  WS-Is-Whitelisted        value "Y".
008200     03  WS-Duplicate-Sw          pic x   value "N".
008300         88  WS-Is-Duplicate           value "Y".
008400     03  WS-Rentsvc-Opened-Sw     pic x   value "N".
008500     03  filler                   pic x(01).
008600*
008700 01  WS020-Counters.
008800     03  WS-Rows-Read             pic 9(6)  comp  value zero.
008900     03  WS-Rows-Posted           pic 9(6)  comp  value zero.
009000     03  WS-Rows-Not-Listed       pic 9(6)  comp  value zero.
009100     03  WS-Rows-Duplicate        pic 9(6)  comp  value zero.
009200     03  WS-Known-Count           pic 9(4)  comp  value zero.
009300     03  WS-Wl-Ix                pic 9(2)  comp  value zero.
009400*
009500* R8 - the only service types the old RENT system is trusted to
009600*   feed us.  Anything not on this list is dropped, not rejected.
009700 01  WS020-Whitelist-Table.
009800     03  filler  pic x(40)  value "ВЗНОС НА КАП. РЕМОНТ".
009900     03  filler  pic x(40)  value "ВОДООТВЕДЕНИЕ ОДН".
010000     03  filler  pic x(40)  value "ГОРЯЧАЯ ВОДА (НОСИТЕЛЬ) ОДН".
010100     03  filler  pic x(40)  value "ГОРЯЧЕЕ В/С (ЭНЕРГИЯ) ОДН".
010200     03  filler  pic x(40)  value "ГОРЯЧЕЕ В/С (НОСИТЕЛЬ) ОДН".
010300     03  filler  pic x(40)  value "СОДЕРЖАНИЕ Ж/Ф".
010400     03  filler  pic x(40)  value "ХОЛОДНОЕ В/С ОДН".
010500     03  filler  pic x(40)  value "ЭЛЕКТРОЭНЕРГИЯ ОДН".
010600     03  filler  pic x(40)  value "ВОДООТВЕДЕНИЕ".
010700     03  filler  pic x(40)  value "ГАЗОСНАБЖЕНИЕ".
010800     03  filler  pic x(40)  value "ГОРЯЧЕЕ  В/С (ЭНЕРГИЯ).".
010900     03  filler  pic x(40)  value "ГОРЯЧЕЕ В/С (НОСИТЕЛЬ)".
011000     03  filler  pic x(40)  value "ОБРАЩЕНИЕ С ТКО".
011100     03  filler  pic x(40)  value "ОТОПЛЕНИЕ".
011200     03  filler  pic x(40)  value "ХОЛОДНОЕ В/С".
011300     03  filler  pic x(40)  value "ДОБРОВОЛЬНОЕ СТРАХОВАНИЕ".
011400     03  filler  pic x(40)  value "ЗАПИРАЮЩЕЕ УСТРОЙСТВО".
011500 01  WS020-Whitelist  redefines  WS020-Whitelist-Table.
011600     03  WS-Wl-Entry  pic x(40)  occurs 17  indexed by WS-Wl-Ix2.
011700* 1st redefine - R8 is a straight table search, same device
011800*   maps09 uses for its check-digit alphabet.
011900*
012000* Known-period table, loaded from RENTSVC at start of run so a
012100*   RENTROWS row already on file is not posted a second time.
012200*   Sized for 2000 account/period/type combinations a night's
012300*   RENTROWS file can carry - see Req 4495 if that ever fills.
012400 01  WS020-Known-Periods.
012500     03  WS-Known-Entry  occurs 2000  indexed by WS-Known-Ix.
012600         05  WS-Known-Account        pic x(20).
012700         05  WS-Known-Period         pic x(10).
012800         05  WS-Known-Type           pic x(40).
012900 01  WS020-Known-Combo  redefines  WS020-Known-Periods.
013000     03  WS-Known-Combo-Entry  occurs 2000  indexed by WS-Known-Cx
013100                                pic x(70).
013200* 3rd redefine - a single-field view of the known-period table so
013300*   cc030-Check-Duplicate is one compare instead of three - a
013400*   combo key avoids carrying three WHEN conditions into every
013500*   SEARCH pass.
013600*
013700 01  WS020-Search-Key.
013800     03  WS-Search-Account           pic x(20).
013900     03  WS-Search-Period            pic x(10).
014000     03  WS-Search-Type              pic x(40).
014100*
014200 01  WS020-Work.
014300     03  WS-Month-Num             pic 99.
014400     03  filler                   pic x(02).
014500*
014600 01  Error-Messages.
014700     03  EP011  pic x(40)  value "EP011 RENTROWS open error - status ".
014800     03  EP012  pic x(40)  value "EP012 RENTSVC open error - status ".
014900*
015000 linkage section.
015100 copy  "wsep90.cob".
015200 copy  "wsep95.cob".
015300*
015400 procedure division.
015500*
015600 aa000-Main.
015700     perform  aa010-Open-For-Load    thru  aa010-Exit.
015800     perform  aa020-Load-Known       thru  aa020-Exit
015900              until  WS-Load-EOF.
016000     perform  aa030-Reopen-For-Run   thru  aa030-Exit.
016100     perform  bb020-Read-Rent-Row    thru  bb020-Exit.
016200     perform  bb025-Process-Rent-Row thru  bb025-Exit
016300              until  WS-EOF.
016400     perform  aa090-Close-Files      thru  aa090-Exit.
016500     perform  aa095-Display-Totals   thru  aa095-Exit.
016600     goback.
016700*
016800 aa010-Open-For-Load.
016900     open     input   RENTROWS.
017000     if       RN-Status not = "00"
017100              display  EP011  RN-Status
017200              goback.
017300     open     input   RENTSVC.
017400     if       RS-Status = "00"
017500              move  "Y"  to  WS-Rentsvc-Opened-Sw
017600              go to aa010-Exit.
017700     if       RS-Status = "35"
017800              move  "Y"  to  WS-Load-EOF-Switch
017900              go to aa010-Exit.
018000     display  EP012  RS-Status.
018100     close    RENTROWS.
018200     goback.
018300 aa010-Exit.
018400     exit.
018500*
018600 aa020-Load-Known.
018700     read     RENTSVC  at end  move  "Y"  to  WS-Load-EOF-Switch
018800              not at end  perform  aa021-Remember-Known
018900                          thru  aa021-Exit.
019000 aa020-Exit.
019100     exit.
019200*
019300 aa021-Remember-Known.
019400     if       WS-Known-Count not < 2000
019500              go to  aa021-Exit.
019600     add      1  to  WS-Known-Count.
019700     move     RSI-Account       to  WS-Known-Account  (WS-Known-Count).
019800     move     RSI-Svc-Date      to  WS-Known-Period   (WS-Known-Count).
019900     move     RSI-Type-Service  to  WS-Known-Type     (WS-Known-Count).
020000 aa021-Exit.
020100     exit.
020200*
020300 aa030-Reopen-For-Run.
020400     if       WS-Rentsvc-Opened-Sw = "Y"
020500              close  RENTSVC.
020600     open     extend  RENTSVC.
020700     if       RS-Status not = "00"
020800              display  EP012  RS-Status
020900              close    RENTROWS
021000              goback.
021100 aa030-Exit.
021200     exit.
021300*
021400 aa090-Close-Files.
021500     close    RENTROWS  RENTSVC.
021600 aa090-Exit.
021700     exit.
021800*
021900 aa095-Display-Totals.
022000     display  "EP020 - legacy rent ingest complete.".
022100     display  "Rows read            - " WS-Rows-Read.
022200     display  "Rows posted          - " WS-Rows-Posted.
022300     display  "Rows not on R8 list  - " WS-Rows-Not-Listed.
022400     display  "Rows already on file - " WS-Rows-Duplicate.
022500 aa095-Exit.
022600     exit.
022700*
022800 bb020-Read-Rent-Row.
022900     read     RENTROWS  at end  move  "Y"  to  WS-EOF-Switch.
023000     if       not WS-EOF
023100              add  1  to  WS-Rows-Read.
023200 bb020-Exit.
023300     exit.
023400*
023500 bb025-Process-Rent-Row.
023600     perform  cc010-Check-Whitelist  thru  cc010-Exit.
023700     if       not WS-Is-Whitelisted
023800              add  1  to  WS-Rows-Not-Listed
023900              go to  bb025-Read-Next.
024000     perform  cc020-Convert-Period   thru  cc020-Exit.
024100     perform  cc030-Check-Duplicate  thru  cc030-Exit.
024200     if       WS-Is-Duplicate
024300              add  1  to  WS-Rows-Duplicate
024400              go to  bb025-Read-Next.
024500     perform  bb060-Normalise-Numbers thru bb060-Exit.
024600     perform  bb080-Write-Rent-Service thru bb080-Exit.
024700 bb025-Read-Next.
024800     perform  bb020-Read-Rent-Row    thru  bb020-Exit.
024900 bb025-Exit.
025000     exit.
025100*
025200* R8 - is this one of the 17 service types we trust from RENT.
025300 cc010-Check-Whitelist.
025400     move     "N"  to  WS-Whitelisted-Sw.
025500     set      WS-Wl-Ix2  to  1.
025600     search   WS-Wl-Entry
025700              at end
025800                   continue
025900              when WS-Wl-Entry (WS-Wl-Ix2) = RNR-Type-Service
026000                   move  "Y"  to  WS-Whitelisted-Sw.
026100 cc010-Exit.
026200     exit.
026300*
026400 cc020-Convert-Period.
026500     move     "MONTHNUM"        to  ep90-function.
026600     move     RNR-Month-Name    to  ep90-month-name-in.
026700     call     "ep090"  using  ep90-parameters.
026800     move     ep90-month-num-out to  WS-Month-Num.
026900     move     "FIRSTOFMON"      to  ep90-function.
027000     move     WS-Month-Num      to  ep90-month-num-out.
027100     move     RNR-Year          to  ep90-year-in.
027200     call     "ep090"  using  ep90-parameters.
027300     move     ep90-date-out     to  RSI-Svc-Date.
027400 cc020-Exit.
027500     exit.
027600*
027700 cc030-Check-Duplicate.
027800     move     "N"  to  WS-Duplicate-Sw.
027900     move     RNR-Account       to  WS-Search-Account.
028000     move     RSI-Svc-Date      to  WS-Search-Period.
028100     move     RNR-Type-Service  to  WS-Search-Type.
028200     set      WS-Known-Cx  to  1.
028300     search   WS-Known-Combo-Entry
028400              at end
028500                   continue
028600              when WS-Known-Combo-Entry (WS-Known-Cx) = WS020-Search-Key
028700                   move  "Y"  to  WS-Duplicate-Sw.
028800 cc030-Exit.
028900     exit.
029000*
029100* R6 via EP095 - every numeric column on a RENTSVC row keeps the
029200*   legacy system's 5 decimal places.
029300 bb060-Normalise-Numbers.
029400     move     RNR-Account       to  RSI-Account.
029500     move     RNR-Type-Service  to  RSI-Type-Service.
029600     move     RNR-Units         to  RSI-Units.
029700     move     5                 to  ep95-decimals.
029800*
029900     move     RNR-Scope-Txt     to  ep95-token-in.
030000     call     "ep095"  using  ep95-parameters.
030100     move     ep95-value-out    to  RSI-Scope.
030200*
030300     move     RNR-Tariff-Txt    to  ep95-token-in.
030400     call     "ep095"  using  ep95-parameters.
030500     move     ep95-value-out    to  RSI-Tariff.
030600*
030700     move     RNR-Accrued-Txt   to  ep95-token-in.
030800     call     "ep095"  using  ep95-parameters.
030900     move     ep95-value-out    to  RSI-Accrued.
031000*
031100     move     zero  to  RSI-Recalc.
031200     if       RNR-Col-Count > 6
031300              move  RNR-Recalc-Txt  to  ep95-token-in
031400              call  "ep095"  using  ep95-parameters
031500              move  ep95-value-out  to  RSI-Recalc.
031600*
031700     move     RNR-Total-Txt     to  ep95-token-in.
031800     call     "ep095"  using  ep95-parameters.
031900     move     ep95-value-out    to  RSI-Total.
032000 bb060-Exit.
032100     exit.
032200*
032300 bb080-Write-Rent-Service.
032400     write    RENT-Service-Record.
032500     add      1  to  WS-Rows-Posted.
032600     if       WS-Known-Count < 2000
032700              add  1  to  WS-Known-Count
032800              move  RSI-Account    to  WS-Known-Account (WS-Known-Count)
032900              move  RSI-Svc-Date   to  WS-Known-Period  (WS-Known-Count)
033000              move  RSI-Type-Service
033100                                   to  WS-Known-Type    (WS-Known-Count).
033200 bb080-Exit.
033300     exit.
