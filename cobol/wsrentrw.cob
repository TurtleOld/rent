000100* *******************************************
000200* *                                         *
000300* *  Record Definition For The Raw Legacy   *
000400* *        Rent Table Row File              *
000500* *     Grouped By Rnr-Account + Period     *
000600* *******************************************
000700* File size 180 bytes.
000800*
000900* This is the old RENT system's table export, one row per
001000*   service line as it came out of the legacy package -
001100*   numeric columns still carry thousands-grouping spaces
001200*   and comma decimal points, cleaned up by EP095.
001300*
001400* 09/01/26 vbc - Created.
001500* 19/01/26 vbc - Rnr-Col-Count added - tells EP020 whether
001600*                column 6 (Recalc) is present on this row.
001700*
001800     01  RENT-Row-Record.
001900         03  RNR-Account             pic x(20).
002000* Account, matches Rsi-Account on the posted record.
002100         03  RNR-Month-Name          pic x(10).
002200* Russian month name (e.g. "Июль") or language-neutral token.
002300         03  RNR-Year                pic 9(4).
002400* Billing year.
002500         03  RNR-Type-Service        pic x(40).
002600* Candidate service type - checked against R8 whitelist.
002700         03  RNR-Col-Count           pic 9(2).
002800* Number of populated columns in the source row.
002900         03  RNR-Scope-Txt           pic x(16).
003000* Volume, as received - spaces/commas, not yet normalised.
003100         03  RNR-Units               pic x(20).
003200* Unit text.
003300         03  RNR-Tariff-Txt          pic x(16).
003400* Tariff, as received.
003500         03  RNR-Accrued-Txt         pic x(16).
003600* Accrued amount, as received.
003700         03  RNR-Recalc-Txt          pic x(16).
003800* Recalculation amount, as received - blank when
003900*   Rnr-Col-Count is 6 or less (see R8 note 3 in EP020).
004000         03  RNR-Total-Txt           pic x(16).
004100* Line total, as received - always the last column.
004200         03  filler                  pic x(04).
