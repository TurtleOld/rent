000100* *******************************************
000200* *                                         *
000300* *  Record Definition For EPD Service      *
000400* *        Charge Detail File               *
000500* *     Keyed by Svc-Doc-Id + Svc-Order     *
000600* *******************************************
000700* File size approx 149 bytes, see resize note
000800*   in wsepdmst.cob - same COMP caveat here.
000900*
001000* 09/01/26 vbc - Created.
001100* 28/01/26 vbc - Svc-Line-Total and Svc-Recalc confirmed
001200*                signed - allow negative amounts change.
001300*
001400     01  SVC-Charge-Record.
001500         03  SVC-Doc-Id              pic 9(6)      comp.
001600* Parent EPD-Document-Record - same value as EPD-Doc-Id.
001700         03  SVC-Order               pic 9(3)      comp.
001800* 1-based order of this line within the parent document.
001900         03  SVC-Name                pic x(40).
002000* Cleaned service name - see R4 in EP010.
002100         03  SVC-Volume              pic s9(11)v9(4)  comp-3.
002200* Consumed volume - zero when the document line had none.
002300         03  SVC-Unit                pic x(20).
002400* Measurement unit text, truncated to 20 chars per R7.
002500         03  SVC-Tariff              pic s9(11)v9(4)  comp-3.
002600* Rate per unit - zero when the document line had none.
002700         03  SVC-Amount              pic s9(8)v99     comp-3.
002800* Accrued by tariff - may be negative.
002900         03  SVC-Recalc              pic s9(8)v99     comp-3.
003000* Recalculation adjustment - may be negative.
003100         03  SVC-Debt                pic s9(8)v99     comp-3.
003200* Carried-forward debt from a prior period.
003300         03  SVC-Paid                pic s9(8)v99     comp-3.
003400* Already paid against this service line.
003500         03  SVC-Line-Total          pic s9(8)v99     comp-3.
003600* Total to pay - taken verbatim from the input line, never
003700*   recomputed from Amount + Debt - Paid (see R7).
003800         03  filler                  pic x(07).
003900* 22/02/26 vbc - Volume/Tariff/Amount/Recalc/Debt/Paid/Line-Total
004000*                all packed comp-3, matching the shop's house
004100*                style for decimal fields (see PY-Chk/PY-Pay).
