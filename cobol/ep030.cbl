000100* ***************************************************************
000200* *                                                             *
000300* *      E P 0 3 0   -   MONTH-OVER-MONTH CHANGE REPORT         *
000400* *                                                             *
000500* ***************************************************************
000600 identification          division.
000700 program-id.              ep030.
000800 author.                  V Sarkisova.
000900 installation.            Gorsvet EPD Bureau.
001000 date-written.            12/01/26.
001100 date-compiled.
001200 security.                Gorsvet EPD Bureau - Internal Use Only.
001300*
001400* Remarks.
001500*     Sorts RENTSVC into billing-month/service-type order and
001600*     builds an in-memory table of the most recent 24 months,
001700*     each carrying its own per-service-type totals (tariff
001800*     taken as posted, volume/accrued/recalc/total summed across
001900*     every account billed that month).  Once the whole file has
002000*     been read, walks the last 12 months of that table and,
002100*     for every service type that also billed in the month
002200*     before, prints the tariff/volume/accrued/total movement on
002300*     CHGRPT.  A type that did not bill in the prior month is
002400*     left off the report entirely (R10) - there is nothing to
002500*     compare it to.  Uses Report Writer, controlling on the
002600*     billing month so the month heading and the compared-count
002700*     footing come from the control break itself.
002800*
002900*     Called modules.     None.
003000*
003100* Change Log.
003200*     12/01/26 vbc  Req 4473  - Created.
003300*     29/01/26 vbc  Req 4473  - Report now skips a pair whose
003400*                                change works out to zero - Accounts
003500*                                only want to see real movement.
003600*     18/02/26 msv  Req 4510  - Heading run-date now comes off
003700*                                Accept ... From Date, was left as
003800*                                spaces since the first cut.
003900*     22/02/26 msv  Req 4513  - Bureau audit found the report was
004000*                                chaining one account's postings
004100*                                period to period instead of
004200*                                comparing service types month to
004300*                                month across the whole book, and
004400*                                was dropping real zero-change
004500*                                lines Accounts still want to see.
004600*                                Rebuilt as a month/type table with
004700*                                all five R10 deltas, control now
004800*                                breaks on month, window capped at
004900*                                the 12 most recent months, and the
005000*                                zero-change skip is gone.
005100*     23/02/26 vbc  Req 4521  - Month-table and report-line money
005200*                                fields packed comp-3, matching the
005300*                                shop's house style - they were left
005400*                                display from the original build.
005500*     24/02/26 vbc  Req 4531  - Page heading was down to a bare date
005600*                                and a hardcoded title - restored
005700*                                the user/date/time line-1 and the
005800*                                Prog-Name line-2 the shop's other
005900*                                Report Writer programs carry; added
006000*                                the 77-level Prog-Name itself.
006100*
006200 environment              division.
006300 copy  "epenvdiv.cob".
006400 input-output             section.
006500 file-control.
006600     select   RENTSVC    assign        "RENTSVC"
006700                          organization  sequential
006800                          status        RS-Status.
006900     select   SORT-WORK-FILE
007000                          assign        "SRTWRK".
007100     select   CHGRPT     assign        "CHGRPT"
007200                          organization  line sequential
007300                          status        CR-Status.
007400 data                     division.
007500 file section.
007600 fd  RENTSVC.
007700 copy  "wsrentsv.cob".
007800*
007900 sd  SORT-WORK-FILE.
008000 01  SRT-Service-Record.
008100* Mirrors wsrentsv.cob field for field - kept as a separate set
008200*   of names because the SD and the FD cannot share data-names.
008300     03  SRT-Account              pic x(20).
008400     03  SRT-Svc-Date             pic x(10).
008500     03  SRT-Date-Parts  redefines  SRT-Svc-Date.
008600         05  SRT-Svc-Year             pic x(4).
008700         05  filler                   pic x.
008800         05  SRT-Svc-Month            pic xx.
008900         05  filler                   pic x.
009000         05  SRT-Svc-Day              pic xx.
009100* 1st redefine - the billing date always posts as the first of
009200*   the month, so splitting it out gives the month table its key.
009300     03  SRT-Type-Service         pic x(40).
009400     03  SRT-Scope                pic s9(10)v9(5).
009500     03  SRT-Units                pic x(20).
009600     03  SRT-Tariff               pic s9(10)v9(5).
009700     03  SRT-Accrued              pic s9(10)v9(5).
009800     03  SRT-Recalc               pic s9(10)v9(5).
009900     03  SRT-Total                pic s9(10)v9(5).
010000     03  filler                   pic x(05).
010100*
010200 fd  CHGRPT
010300     report is  Change-Report.
010400*
010500 working-storage section.
010600 77  Prog-Name                pic x(17)  value "ep030 (1.0.00)".
010700 01  WS030-Status.
010800     03  RS-Status                pic xx  value "00".
010900     03  CR-Status                pic xx  value "00".
011000     03  filler                   pic x(02).
011100*
011200 01  WS030-Switches.
011300     03  WS-Sort-EOF-Switch       pic x   value "N".
011400         88  WS-Sort-EOF              value "Y".
011500     03  filler                   pic x(03).
011600*
011700* Month/service-type accumulation table - sized for two years of
011800*   RENTSVC history (24 months) and 18 service types (the R8
011900*   whitelist plus a margin) - see Req 4513 if that ever fills.
012000 01  WS030-Month-Table.
012100     03  WS-Mo-Entry  occurs 24.
012200         05  WS-Mo-Period             pic x(7).
012300         05  WS-Mo-Period-Parts  redefines  WS-Mo-Period.
012400             10  WS-Mo-Year               pic x(4).
012500             10  filler                   pic x.
012600             10  WS-Mo-Month              pic xx.
012700* 2nd redefine - year/month view, kept for a future heading that
012800*   wants them apart instead of as one "YYYY-MM" string.
012900         05  WS-Mo-Type-Count         pic 9(2)  comp.
013000         05  WS-Mo-Type-Entry  occurs 18.
013100             10  WS-Mo-Svc-Type           pic x(40).
013200             10  WS-Mo-Tariff             pic s9(10)v9(5)  comp-3.
013300             10  WS-Mo-Volume             pic s9(10)v9(5)  comp-3.
013400             10  WS-Mo-Accrued            pic s9(10)v9(5)  comp-3.
013500             10  WS-Mo-Recalc             pic s9(10)v9(5)  comp-3.
013600             10  WS-Mo-Total              pic s9(10)v9(5)  comp-3.
013700* 23/02/26 vbc - Tariff/Volume/Accrued/Recalc/Total packed comp-3,
013800*                matching the shop's house style for decimal fields.
013900*
014000 01  WS030-Month-Work.
014100     03  WS-Month-Count           pic 9(2)  comp  value zero.
014200     03  WS-Start-Ix              pic 9(2)  comp  value zero.
014300     03  WS-Cur-Mo-Ix             pic 9(2)  comp  value zero.
014400     03  WS-Prior-Mo-Ix           pic 9(2)  comp  value zero.
014500     03  WS-Scan-Mo-Ix            pic 9(2)  comp  value zero.
014600     03  WS-Scan-Ty-Ix            pic 9(2)  comp  value zero.
014700     03  WS-Scan-Prior-Ix         pic 9(2)  comp  value zero.
014800     03  WS-Find-Ty-Ix            pic 9(2)  comp  value zero.
014900     03  WS-Prior-Svc-Date        pic x(10)  value spaces.
015000     03  WS-Prior-Svc-Type        pic x(40)  value spaces.
015100     03  WS-Chk-Svc-Type          pic x(40)  value spaces.
015200*
015300 01  WS030-Report-Line.
015400     03  WS-Rpt-Month             pic x(7).
015500     03  WS-Rpt-Type              pic x(40).
015600     03  WS-Rpt-Prior-Tariff      pic s9(10)v9(5)  comp-3.
015700     03  WS-Rpt-Curr-Tariff       pic s9(10)v9(5)  comp-3.
015800     03  WS-Rpt-Tariff-Delta      pic s9(10)v9(5)  comp-3.
015900     03  WS-Rpt-Volume-Delta      pic s9(10)v9(5)  comp-3.
016000     03  WS-Rpt-Accrued-Delta     pic s9(10)v9(5)  comp-3.
016100     03  WS-Rpt-Recalc-Delta      pic s9(10)v9(5)  comp-3.
016200* Carried for R10 but not printed - CHGRPT has no recalc column.
016300     03  WS-Rpt-Total-Delta       pic s9(10)v9(5)  comp-3.
016400* 23/02/26 vbc - Report-line money fields packed comp-3 as well -
016500*                Report Writer SOURCE takes any numeric usage.
016600     03  WS-Rpt-One               pic 9  comp  value 1.
016700* Constant 1, summed per control group by the footing below -
016800*   gives the Report Writer the compared-services count for free.
016900*
017000 01  WS-Todays-Date               pic 9(6)   value zero.
017100 01  WS-Todays-Parts  redefines  WS-Todays-Date.
017200     03  WS-Td-YY                 pic 99.
017300     03  WS-Td-MM                 pic 99.
017400     03  WS-Td-DD                 pic 99.
017500* 3rd redefine - splits the Accept ... From Date value for the
017600*   DD.MM.YY run-date shown in the page heading.
017700*
017800 01  WS-Run-Date                  pic x(10)  value spaces.
017900 01  WS-Todays-Time               pic 9(8)   value zero.
018000 01  WS-Todays-Time-Parts  redefines  WS-Todays-Time.
018100     03  WS-Tt-HH                 pic 99.
018200     03  WS-Tt-MM                 pic 99.
018300     03  WS-Tt-SS                 pic 99.
018400     03  filler                   pic 99.
018500* 4th redefine - splits the Accept ... From Time value for the
018600*   HH:MM:SS run-time shown in the page heading.
018700 01  WS-Run-Time                  pic x(08)  value spaces.
018800 01  WS-User-Id                   pic x(20)  value "EPD BATCH RUN".
018900* This run is the unattended batch stream, not an operator sign-on
019000*   session - carries the same heading slot the interactive payroll
019100*   reports fill with the sign-on name.
019200*
019300 01  Error-Messages.
019400     03  EP021  pic x(40)  value "EP021 CHGRPT open error - status ".
019500*
019600 report section.
019700 rd  Change-Report
019800     control       WS-Rpt-Month
019900     page limit    78
020000     heading       1
020100     first detail  5
020200     last  detail  74.
020300*
020400 01  Report-Heading  type page heading.
020500     03  line  1.
020600         05  col   1   pic x(20)  source  WS-User-Id.
020700         05  col 100   pic x(10)  source  WS-Run-Date.
020800         05  col 112   pic x(08)  source  WS-Run-Time.
020900     03  line  2.
021000         05  col   1   pic x(17)  source  Prog-Name.
021100         05  col  20   pic x(46)  value
021200             "MONTH-OVER-MONTH RENT SERVICE CHANGE REPORT".
021300         05  col 120   pic x(5)   value "PAGE ".
021400         05  col 125   pic zz9    source  Page-Counter.
021500     03  line  4.
021600         05  col   1   pic x(12)  value "SERVICE TYPE".
021700         05  col  41   pic x(12)  value "PRIOR TARIFF".
021800         05  col  56   pic x(11)  value "CURR TARIFF".
021900         05  col  71   pic x(12)  value "TARIFF CHG".
022000         05  col  86   pic x(13)  value "ACCRUED CHG".
022100         05  col 101   pic x(11)  value "TOTAL CHG".
022200         05  col 116   pic x(12)  value "VOLUME CHG".
022300*
022400 01  Month-Heading  type control heading  WS-Rpt-Month.
022500     03  line plus 2.
022600         05  col   1   pic x(7)   value "MONTH: ".
022700         05  col   8   pic x(7)   source  WS-Rpt-Month.
022800*
022900 01  Change-Detail  type detail.
023000     03  line plus 1.
023100         05  col   1   pic x(40)           source  WS-Rpt-Type.
023200         05  col  41   pic ZZZ,ZZZ,ZZ9.99- source  WS-Rpt-Prior-Tariff.
023300         05  col  56   pic ZZZ,ZZZ,ZZ9.99- source  WS-Rpt-Curr-Tariff.
023400         05  col  71   pic ZZZ,ZZZ,ZZ9.99- source  WS-Rpt-Tariff-Delta.
023500         05  col  86   pic ZZZ,ZZZ,ZZ9.99- source  WS-Rpt-Accrued-Delta.
023600         05  col 101   pic ZZZ,ZZZ,ZZ9.99- source  WS-Rpt-Total-Delta.
023700         05  col 116   pic ZZZ,ZZZ,ZZ9.99- source  WS-Rpt-Volume-Delta.
023800*
023900 01  Month-Footing  type control footing  WS-Rpt-Month  line plus 2.
024000     03  col   1  pic x(32)  value "Services compared this month -".
024100     03  col  34  pic zzz9   sum  WS-Rpt-One.
024200*
024300 procedure division.
024400*
024500 aa000-Main.
024600     perform  aa010-Open-Files      thru  aa010-Exit.
024700     accept   WS-Todays-Date  from  date.
024800     accept   WS-Todays-Time  from  time.
024900     perform  cc900-Format-Run-Date thru  cc900-Exit.
025000     perform  cc901-Format-Run-Time thru  cc901-Exit.
025100     initiate Change-Report.
025200     sort     SORT-WORK-FILE
025300              on ascending key SRT-Svc-Date  SRT-Type-Service
025400              using  RENTSVC
025500              output procedure  aa050-Build-Month-Tables
025600                      thru  aa050-Exit.
025700     perform  bb100-Generate-Report thru  bb100-Exit.
025800     terminate Change-Report.
025900     perform  aa090-Close-Files     thru  aa090-Exit.
026000     goback.
026100*
026200 aa010-Open-Files.
026300     open     output  CHGRPT.
026400     if       CR-Status not = "00"
026500              display  EP021  CR-Status
026600              goback.
026700 aa010-Exit.
026800     exit.
026900*
027000 aa090-Close-Files.
027100     close    CHGRPT.
027200 aa090-Exit.
027300     exit.
027400*
027500 cc900-Format-Run-Date.
027600     string   WS-Td-DD   delimited by size
027700              "."         delimited by size
027800              WS-Td-MM   delimited by size
027900              "."         delimited by size
028000              WS-Td-YY   delimited by size
028100              into  WS-Run-Date.
028200 cc900-Exit.
028300     exit.
028400*
028500 cc901-Format-Run-Time.
028600     string   WS-Tt-HH   delimited by size
028700              ":"         delimited by size
028800              WS-Tt-MM   delimited by size
028900              ":"         delimited by size
029000              WS-Tt-SS   delimited by size
029100              into  WS-Run-Time.
029200 cc901-Exit.
029300     exit.
029400*
029500* Output procedure - reads the sorted stream once and builds the
029600*   month/type table; nothing is printed here.
029700 aa050-Build-Month-Tables.
029800     perform  bb010-Return-Sorted  thru  bb010-Exit.
029900     perform  bb030-Accumulate-Record  thru  bb030-Exit
030000              until  WS-Sort-EOF.
030100 aa050-Exit.
030200     exit.
030300*
030400 bb010-Return-Sorted.
030500     return   SORT-WORK-FILE  at end  move "Y" to WS-Sort-EOF-Switch.
030600 bb010-Exit.
030700     exit.
030800*
030900 bb030-Accumulate-Record.
031000     if       SRT-Svc-Date not = WS-Prior-Svc-Date
031100              perform  cc020-Add-New-Month  thru  cc020-Exit
031200              move  SRT-Svc-Date  to  WS-Prior-Svc-Date
031300              move  spaces        to  WS-Prior-Svc-Type.
031400     if       SRT-Type-Service not = WS-Prior-Svc-Type
031500              perform  cc030-Add-New-Type  thru  cc030-Exit
031600              move  SRT-Type-Service  to  WS-Prior-Svc-Type.
031700     move     SRT-Tariff
031800              to  WS-Mo-Tariff  (WS-Cur-Mo-Ix, WS-Scan-Ty-Ix).
031900     add      SRT-Scope
032000              to  WS-Mo-Volume  (WS-Cur-Mo-Ix, WS-Scan-Ty-Ix).
032100     add      SRT-Accrued
032200              to  WS-Mo-Accrued (WS-Cur-Mo-Ix, WS-Scan-Ty-Ix).
032300     add      SRT-Recalc
032400              to  WS-Mo-Recalc  (WS-Cur-Mo-Ix, WS-Scan-Ty-Ix).
032500     add      SRT-Total
032600              to  WS-Mo-Total   (WS-Cur-Mo-Ix, WS-Scan-Ty-Ix).
032700     perform  bb010-Return-Sorted  thru  bb010-Exit.
032800 bb030-Exit.
032900     exit.
033000*
033100 cc020-Add-New-Month.
033200     if       WS-Month-Count < 24
033300              add  1  to  WS-Month-Count
033400              move WS-Month-Count  to  WS-Cur-Mo-Ix
033500              string  SRT-Svc-Year  delimited by size
033600                      "-"            delimited by size
033700                      SRT-Svc-Month delimited by size
033800                      into  WS-Mo-Period (WS-Cur-Mo-Ix)
033900              move zero  to  WS-Mo-Type-Count (WS-Cur-Mo-Ix).
034000 cc020-Exit.
034100     exit.
034200*
034300 cc030-Add-New-Type.
034400     if       WS-Mo-Type-Count (WS-Cur-Mo-Ix) < 18
034500              add  1  to  WS-Mo-Type-Count (WS-Cur-Mo-Ix)
034600              move WS-Mo-Type-Count (WS-Cur-Mo-Ix)  to  WS-Scan-Ty-Ix
034700              move SRT-Type-Service
034800                   to  WS-Mo-Svc-Type (WS-Cur-Mo-Ix, WS-Scan-Ty-Ix)
034900              move zero
035000                   to  WS-Mo-Tariff   (WS-Cur-Mo-Ix, WS-Scan-Ty-Ix)
035100                       WS-Mo-Volume   (WS-Cur-Mo-Ix, WS-Scan-Ty-Ix)
035200                       WS-Mo-Accrued  (WS-Cur-Mo-Ix, WS-Scan-Ty-Ix)
035300                       WS-Mo-Recalc   (WS-Cur-Mo-Ix, WS-Scan-Ty-Ix)
035400                       WS-Mo-Total    (WS-Cur-Mo-Ix, WS-Scan-Ty-Ix).
035500 cc030-Exit.
035600     exit.
035700*
035800* Table is built - walk the last 12 months of it (fewer, if the
035900*   file does not carry that many) and report each one.
036000 bb100-Generate-Report.
036100     move     1  to  WS-Start-Ix.
036200     if       WS-Month-Count > 12
036300              compute  WS-Start-Ix = WS-Month-Count - 11.
036400     perform  cc100-Report-One-Month  thru  cc100-Exit
036500              varying  WS-Scan-Mo-Ix  from  WS-Start-Ix  by 1
036600              until    WS-Scan-Mo-Ix > WS-Month-Count.
036700 bb100-Exit.
036800     exit.
036900*
037000 cc100-Report-One-Month.
037100     move     WS-Mo-Period (WS-Scan-Mo-Ix)  to  WS-Rpt-Month.
037200     compute  WS-Prior-Mo-Ix = WS-Scan-Mo-Ix - 1.
037300     if       WS-Prior-Mo-Ix < 1
037400              go to  cc100-Exit.
037500     move     WS-Scan-Mo-Ix  to  WS-Cur-Mo-Ix.
037600     perform  cc110-Report-One-Type  thru  cc110-Exit
037700              varying  WS-Scan-Ty-Ix  from  1  by  1
037800              until    WS-Scan-Ty-Ix > WS-Mo-Type-Count (WS-Cur-Mo-Ix).
037900 cc100-Exit.
038000     exit.
038100*
038200 cc110-Report-One-Type.
038300     move     WS-Mo-Svc-Type (WS-Cur-Mo-Ix, WS-Scan-Ty-Ix)
038400              to  WS-Chk-Svc-Type.
038500     perform  cc120-Find-In-Prior-Month  thru  cc120-Exit.
038600     if       WS-Find-Ty-Ix = zero
038700              go to  cc110-Exit.
038800     move     WS-Mo-Svc-Type (WS-Cur-Mo-Ix, WS-Scan-Ty-Ix)
038900              to  WS-Rpt-Type.
039000     move     WS-Mo-Tariff (WS-Prior-Mo-Ix, WS-Find-Ty-Ix)
039100              to  WS-Rpt-Prior-Tariff.
039200     move     WS-Mo-Tariff (WS-Cur-Mo-Ix, WS-Scan-Ty-Ix)
039300              to  WS-Rpt-Curr-Tariff.
039400     compute  WS-Rpt-Tariff-Delta  =
039500              WS-Mo-Tariff  (WS-Cur-Mo-Ix, WS-Scan-Ty-Ix)
039600              - WS-Mo-Tariff  (WS-Prior-Mo-Ix, WS-Find-Ty-Ix).
039700     compute  WS-Rpt-Volume-Delta  =
039800              WS-Mo-Volume  (WS-Cur-Mo-Ix, WS-Scan-Ty-Ix)
039900              - WS-Mo-Volume  (WS-Prior-Mo-Ix, WS-Find-Ty-Ix).
040000     compute  WS-Rpt-Accrued-Delta =
040100              WS-Mo-Accrued (WS-Cur-Mo-Ix, WS-Scan-Ty-Ix)
040200              - WS-Mo-Accrued (WS-Prior-Mo-Ix, WS-Find-Ty-Ix).
040300     compute  WS-Rpt-Recalc-Delta  =
040400              WS-Mo-Recalc  (WS-Cur-Mo-Ix, WS-Scan-Ty-Ix)
040500              - WS-Mo-Recalc  (WS-Prior-Mo-Ix, WS-Find-Ty-Ix).
040600     compute  WS-Rpt-Total-Delta   =
040700              WS-Mo-Total   (WS-Cur-Mo-Ix, WS-Scan-Ty-Ix)
040800              - WS-Mo-Total   (WS-Prior-Mo-Ix, WS-Find-Ty-Ix).
040900     generate Change-Detail.
041000 cc110-Exit.
041100     exit.
041200*
041300 cc120-Find-In-Prior-Month.
041400     move     zero  to  WS-Find-Ty-Ix.
041500     perform  cc125-Check-One-Prior-Type
041600              varying  WS-Scan-Prior-Ix  from 1 by 1
041700              until    WS-Scan-Prior-Ix
041800                       > WS-Mo-Type-Count (WS-Prior-Mo-Ix)
041900              or       WS-Find-Ty-Ix not = zero.
042000 cc120-Exit.
042100     exit.
042200*
042300 cc125-Check-One-Prior-Type.
042400     if       WS-Mo-Svc-Type (WS-Prior-Mo-Ix, WS-Scan-Prior-Ix)
042500              = WS-Chk-Svc-Type
042600              move  WS-Scan-Prior-Ix  to  WS-Find-Ty-Ix.
042700 cc125-Exit.
042800     exit.
