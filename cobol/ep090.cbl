000100* ***************************************************************
000200* *                                                             *
000300* *         E P 0 9 0   -   PERIOD / DATE CONVERSION            *
000400* *                                                             *
000500* ***************************************************************
000600 identification          division.
000700 program-id.              ep090.
000800 author.                  V Sarkisova.
000900 installation.            Gorsvet EPD Bureau.
001000 date-written.            09/01/26.
001100 date-compiled.
001200 security.                Gorsvet EPD Bureau - Internal Use Only.
001300*
001400* Remarks.
001500*     Three small jobs, picked by Ep90-Function -
001600*       MONTHNUM    - Russian month name to 01-12.
001700*       FIRSTOFMON  - month/year to "YYYY-MM-01".
001800*       DUEDATE     - "DD.MM.YYYY" to "YYYY-MM-DD".
001900*     Deliberately NOT using the intrinsic Date FUNCTIONs the
002000*     common-maps04 routine moved to some years back - this
002100*     runs on sites where that is not available, table lookup
002200*     and STRING/UNSTRING only.
002300*
002400* Change Log.
002500*     09/01/26 vbc  Req 4471  - Created.
002600*     16/01/26 vbc  Req 4471  - Month name table built - EP020
002700*                                legacy feed needs MONTHNUM.
002800*     30/01/26 msv  Req 4488  - Due-date century sanity check
002900*                                added after a 1900 due date got
003000*                                past EP010 on a test file.
003100*     24/02/26 vbc  Req 4533  - Added 77-level Prog-Name, same
003200*                                convention the shop's other main
003300*                                programs carry.
003400*
003500 environment              division.
003600 copy  "epenvdiv.cob".
003700 input-output             section.
003800 data                     division.
003900 working-storage section.
004000 77  Prog-Name                pic x(17)  value "ep090 (1.0.00)".
004100 01  WS090-Month-Names.
004200     03  filler               pic x(12)  value "Январь".
004300     03  filler               pic x(12)  value "Февраль".
004400     03  filler               pic x(12)  value "Март".
004500     03  filler               pic x(12)  value "Апрель".
004600     03  filler               pic x(12)  value "Май".
004700     03  filler               pic x(12)  value "Июнь".
004800     03  filler               pic x(12)  value "Июль".
004900     03  filler               pic x(12)  value "Август".
005000     03  filler               pic x(12)  value "Сентябрь".
005100     03  filler               pic x(12)  value "Октябрь".
005200     03  filler               pic x(12)  value "Ноябрь".
005300     03  filler               pic x(12)  value "Декабрь".
005400 01  WS090-Month-Table  redefines  WS090-Month-Names.
005500     03  WS-Month-Entry           pic x(12)  occurs 12
005600                                  indexed by WS-Mon-Ix.
005700*    1st redefine - name-to-number is a straight table search,
005800*      same device maps09 uses for its check-digit alphabet.
005900 01  WS090-Work.
006000     03  WS-Year-Text         pic x(04).
006100     03  WS-Month-Text        pic x(02).
006200     03  WS-Due-Text          pic x(10).
006300     03  WS-Due-Parts  redefines  WS-Due-Text.
006400         05  WS-Due-DD            pic x(02).
006500         05  WS-Due-DD-Num  redefines  WS-Due-DD
006600                                  pic 9(02).
006700         05  filler               pic x.
006800         05  WS-Due-MM            pic x(02).
006900         05  WS-Due-MM-Num  redefines  WS-Due-MM
007000                                  pic 9(02).
007100         05  filler               pic x.
007200         05  WS-Due-CCYY          pic x(04).
007300         05  WS-Due-CCYY-Num  redefines  WS-Due-CCYY
007400                                  pic 9(04).
007500*    2nd thru 5th redefines - DD/MM/CCYY each get a numeric
007600*      view so Convert-Due can range-check them directly,
007700*      same "build as text, redefine as numeric" device EP095
007800*      uses for its integer/fraction parts.
007900     03  filler               pic x(09).
008000 linkage section.
008100 copy  "wsep90.cob".
008200*
008300 procedure division  using  ep90-parameters.
008400*
008500 Main.
008600     move     spaces  to  ep90-date-out.
008700     move     "Y"     to  ep90-valid.
008800     if       EP90-Month-To-Num
008900              go to  Lookup-Month.
009000     if       EP90-First-Of-Month
009100              go to  Build-First-Day.
009200     if       EP90-Convert-Due-Date
009300              go to  Convert-Due.
009400     go       to  Main-Exit.
009500*
009600 Lookup-Month.
009700     move     1  to  ep90-month-num-out.
009800     set      WS-Mon-Ix  to  1.
009900     search   WS-Month-Entry
010000              at end
010100                   move  "N"  to  ep90-valid
010200              when WS-Month-Entry (WS-Mon-Ix) = ep90-month-name-in
010300                   set   ep90-month-num-out  from  WS-Mon-Ix.
010400     go       to  Main-Exit.
010500*
010600 Build-First-Day.
010700     move     ep90-year-in       to  WS-Year-Text.
010800     move     ep90-month-num-out to  WS-Month-Text.
010900     string   WS-Year-Text   delimited by size
011000              "-"            delimited by size
011100              WS-Month-Text  delimited by size
011200              "-01"          delimited by size
011300              into  ep90-date-out.
011400     go       to  Main-Exit.
011500*
011600 Convert-Due.
011700     move     ep90-date-in  to  WS-Due-Text.
011800     if       WS-Due-DD not numeric
011900       or     WS-Due-MM not numeric
012000       or     WS-Due-CCYY not numeric
012100              move  "N"  to  ep90-valid
012200              go to  Main-Exit.
012300     if       WS-Due-DD-Num < 1  or  WS-Due-DD-Num > 31
012400       or     WS-Due-MM-Num < 1  or  WS-Due-MM-Num > 12
012500       or     WS-Due-CCYY-Num < 1900  or  WS-Due-CCYY-Num > 2099
012600              move  "N"  to  ep90-valid
012700              go to  Main-Exit.
012800     string   WS-Due-CCYY  delimited by size
012900              "-"          delimited by size
013000              WS-Due-MM    delimited by size
013100              "-"          delimited by size
013200              WS-Due-DD    delimited by size
013300              into  ep90-date-out.
013400*
013500 Main-Exit.
013600     exit program.
