000100* *******************************************
000200* *                                         *
000300* *  Record Definition For EPD Document     *
000400* *           Master File                   *
000500* *     Uses EPD-Doc-Id as key               *
000600* *******************************************
000700* File size approx 176 bytes (exact COMP field
000800*   sizes TBD pending final build - see PY-Emp
000900*   copybook note, same caveat applies here).
001000*
001100* THESE FIELD DEFINITIONS MAY NEED CHANGING
001200*
001300* 09/01/26 vbc - Created.
001400* 21/01/26 vbc - EPD-Due-Date made optional per R7 - may
001500*                be left spaces when the input line is
001600*                not present on the document.
001700* 03/02/26 vbc - EPD-Insurance-Amt confirmed signed - some
001800*                input documents show a negative adjustment
001900*                between the two grand totals.
002000* 11/02/26 vbc - Added EPD-Period-Parts redefine so EP040
002100*                can bucket by year/month without a second
002200*                unstring every pass.
002300*
002400     01  EPD-Document-Record.
002500         03  EPD-Doc-Id              pic 9(6)      comp.
002600* Sequential document number - assigned at posting time by
002700*   EP010, never re-used even if a later doc is rejected.
002800         03  EPD-Full-Name           pic x(40).
002900* Payer full name, trimmed, taken from the FIO: marker line.
003000         03  EPD-Address             pic x(60).
003100* Property address, trimmed, taken from the Address: marker.
003200         03  EPD-Account-Number      pic x(20).
003300* Digits and dash only - embedded spaces removed by EP010.
003400         03  EPD-Payment-Period      pic x(7).
003500* "MM.YYYY" - derived from the billing-month marker line.
003600         03  EPD-Period-Parts redefines EPD-Payment-Period.
003700             05  EPD-Period-Month    pic xx.
003800             05  filler              pic x.
003900             05  EPD-Period-Year     pic x(4).
004000         03  EPD-Due-Date            pic x(10).
004100* "YYYY-MM-DD" or spaces if the document carries no due date.
004200         03  EPD-Total-No-Ins        pic s9(8)v99  comp-3.
004300* Grand total excluding voluntary insurance - zero if absent.
004400         03  EPD-Total-With-Ins      pic s9(8)v99  comp-3.
004500* Grand total including voluntary insurance - zero if absent.
004600         03  EPD-Insurance-Amt       pic s9(8)v99  comp-3.
004700* Derived = EPD-Total-With-Ins minus EPD-Total-No-Ins.
004800* 22/02/26 vbc - All three money fields packed comp-3 to match
004900*                the shop's house style (see PY-Emp/PY-Chk etc.) -
005000*                plain display was an oversight from the original
005100*                build.
005200         03  EPD-Service-Count       pic 9(3)      comp.
005300* Count of SVC-DETAIL records posted for this document.
005400         03  filler                  pic x(04).
