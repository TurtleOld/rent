000100* *******************************************
000200* *                                         *
000300* *  Record Definition For The Raw EPD      *
000400* *        Document Text Line File          *
000500* *     Lines Grouped By Dln-Doc-Seq        *
000600* *******************************************
000700* File size 140 bytes - 6 digit group number, 132 bytes of
000800*   document text, 2 bytes reserved for later expansion.
000900*
001000* One record per printed line of the source EPD document -
001100*   all lines sharing a Dln-Doc-Seq value belong to one
001200*   document and arrive together, in document order.
001300*
001400* 09/01/26 vbc - Created.
001500*
001600     01  EPD-Line-Record.
001700         03  DLN-Doc-Seq             pic 9(6).
001800* Groups lines belonging to one source document.
001900         03  DLN-Line-Text           pic x(132).
002000* One text line as lifted from the document, unedited.
002100         03  filler                  pic x(02).
