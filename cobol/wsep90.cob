000100* *******************************************
000200* *                                         *
000300* *  Linkage Parameter Block For EP090      *
000400* *    (Date / Period Conversion Module)    *
000500* *******************************************
000600* 09/01/26 vbc - Created.
000700*
000800     01  EP90-Parameters.
000900         03  EP90-Function           pic x(10).
001000             88  EP90-Month-To-Num       value "MONTHNUM".
001100             88  EP90-First-Of-Month     value "FIRSTOFMON".
001200             88  EP90-Convert-Due-Date   value "DUEDATE".
001300         03  EP90-Month-Name-In      pic x(12).
001400* A month token, any case/accenting the caller happened to
001500*   receive it in - EP090 upper-cases before the table scan.
001600         03  EP90-Month-Num-Out      pic 99.
001700* 01 thru 12 - defaults to 01 when the name is not recognised
001800*   (see U1 period rule - unknown month maps to 01).
001900         03  EP90-Year-In            pic 9(4).
002000         03  EP90-Date-In            pic x(10).
002100* "DD.MM.YYYY" on a EP90-Convert-Due-Date call.
002200         03  EP90-Date-Out           pic x(10).
002300* "YYYY-MM-DD" result for either EP90-First-Of-Month or
002400*   EP90-Convert-Due-Date.
002500         03  EP90-Valid              pic x.
002600             88  EP90-Date-Is-Valid      value "Y".
002700             88  EP90-Date-Is-Invalid    value "N".
002800         03  filler                  pic x(04).
