000100* *******************************************
000200* *                                         *
000300* *  Linkage Parameter Block For EP095      *
000400* *   (Numeric Token Normalisation Module)  *
000500* *******************************************
000600* 09/01/26 vbc - Created.
000700*
000800     01  EP95-Parameters.
000900         03  EP95-Token-In           pic x(16).
001000* Raw token as lifted from the document or the legacy row -
001100*   may carry thousands-grouping spaces and a comma point.
001200         03  EP95-Decimals           pic 9          comp.
001300* Number of decimal digits the caller wants in Ep95-Value-Out
001400*   - 2 for EPD amounts, 4 or 5 for Epd/Rent volume-tariff.
001500         03  EP95-Value-Out          pic s9(11)v9(5).
001600* Widest shape any caller needs - callers MOVE into their own
001700*   narrower field, letting COBOL truncate the unused decimals.
001800         03  EP95-Valid              pic x.
001900             88  EP95-Token-Is-Numeric   value "Y".
002000             88  EP95-Token-Is-Blank     value "N".
002100* Set to N (and Value-Out left zero) when the token, once the
002200*   grouping spaces are stripped, has nothing left to convert.
002300         03  filler                  pic x(04).
